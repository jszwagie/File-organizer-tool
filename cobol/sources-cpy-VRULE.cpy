000010*****************************************************************
000020* COPYBOOK  : VRULE
000030* CALL LINKAGE FOR FHKVRULE (RULE ENGINE / ANALYZER)
000040*****************************************************************
000050* HISTORY OF MODIFICATION:
000060* FHK0004 RKT 11/03/1988 - INITIAL VERSION.
000070* FHK0018 PNC 04/22/1991 - REQ-1140 - BADCHR/TEMPEXT TABLES
000080*                          RAISED TO 20 ENTRIES TO MATCH XCFGL.
000090*****************************************************************
000100 01  WK-VRULE.
000110     05  WK-VRULE-INPUT.
000120         10  WK-VRULE-TARGET-DIR    PIC X(80).
000130         10  WK-VRULE-REPLACE-CHR   PIC X(01).
000140         10  WK-VRULE-DFLT-PERM     PIC X(03).
000150         10  WK-VRULE-BADCHR-CNT    PIC 9(02) COMP.
000160         10  WK-VRULE-BADCHR-TBL    PIC X(01)
000170                                 OCCURS 20 TIMES.
000180         10  WK-VRULE-TEMPEXT-CNT   PIC 9(02) COMP.
000190         10  WK-VRULE-TEMPEXT-TBL   PIC X(10)
000200                                 OCCURS 20 TIMES.
000210     05  WK-VRULE-OUTPUT.
000220         10  WK-VRULE-ABEND-SW      PIC X(01).
000230             88  WK-VRULE-ABEND               VALUE "Y".
000240             88  WK-VRULE-RUN-OK               VALUE "N".
000250         10  WK-VRULE-FILES-SCND    PIC 9(05) COMP.
000260         10  WK-VRULE-SUG-DELETE    PIC 9(05) COMP.
000270         10  WK-VRULE-SUG-RENAME    PIC 9(05) COMP.
000280         10  WK-VRULE-SUG-CHMOD     PIC 9(05) COMP.
000290         10  WK-VRULE-SUG-MOVE      PIC 9(05) COMP.
000300         10  WK-VRULE-SUG-TOTAL     PIC 9(05) COMP.

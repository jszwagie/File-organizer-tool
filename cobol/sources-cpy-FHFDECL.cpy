000010*****************************************************************
000020* COPYBOOK  : FHFDECL
000030* RECORD    : DECISION-RECORD
000040* FILE      : FHKDECF  (CONFIRMATION CARD FILE - REPLACES THE
000050*                       INTERACTIVE Y/N/A/Q PROMPT)
000060*****************************************************************
000070* HISTORY OF MODIFICATION:
000080* FHK0002 RKT 11/03/1988 - INITIAL VERSION.
000090* FHK0040 DCB 02/11/1999 - ADDED RESERVED FILLER TO END OF CARD
000100*                          FOR FUTURE DECISION CODES.
000110*****************************************************************
000120 01  DECISION-RECORD.
000130     05  DEC-SEQ                   PIC 9(05).
000140*                                MATCHES SUG-SEQ, IN SUGGESTION
000150*                                GENERATION ORDER.
000160     05  DEC-CHOICE                PIC X(01).
000170*                                Y = YES        N = NO / SKIP
000180*                                A = YES-ALWAYS Q = QUIT RUN
000190     05  FILLER                    PIC X(74).
000200*                                RESERVED - PADS THE CARD OUT
000210*                                TO AN 80-BYTE PUNCH-CARD IMAGE.

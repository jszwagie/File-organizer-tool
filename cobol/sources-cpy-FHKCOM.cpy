000010*****************************************************************
000020* COPYBOOK  : FHKCOM
000030* PURPOSE   : SHOP-STANDARD FILE-STATUS / CONDITION-NAME BLOCK -
000040*             COPIED UNDER WK-C-COMMON IN EVERY FHKLIB PROGRAM
000050*             THAT OPENS ONLY ONE FILE OF ITS OWN.  PROGRAMS
000060*             THAT OPEN SEVERAL FILES CARRY THEIR EXTRA STATUS
000070*             FIELDS RIGHT AFTER THE COPY, INSIDE THE SAME GROUP.
000080*****************************************************************
000090* HISTORY OF MODIFICATION:
000100* FHK0042 DCB 09/03/2003 - REQ-2610 - FACTORED OUT OF FHKCLEAN,
000110*                          FHKVRULE AND FHKXCFGL, WHICH HAD BEEN
000120*                          CARRYING THIS BLOCK INLINE, IDENTICAL,
000130*                          IN ALL THREE PROGRAMS.
000140*****************************************************************
000150     05  WK-C-FILE-STATUS          PIC X(02) VALUE SPACES.
000160         88  WK-C-SUCCESSFUL                 VALUE "00".
000170         88  WK-C-END-OF-FILE                VALUE "10".
000180         88  WK-C-RECORD-NOT-FOUND            VALUE "23".
000190     05  FILLER                    PIC X(20).

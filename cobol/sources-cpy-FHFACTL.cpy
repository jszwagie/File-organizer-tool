000010*      RECORD FORMAT FOR THE ACTION LOG PRODUCED BY THE
000020*      CONFIRMATION / EXECUTION PASS. ONE ENTRY IS WRITTEN FOR
000030*      EVERY SUGGESTION THE EXECUTOR PROCESSES.
000040*****************************************************************
000050* MODIFICATION HISTORY                                          *
000060*****************************************************************
000070* TAG   DATE    DEV   DESCRIPTION                               *
000080*------ ------- ------ ---------------------------------------- *
000090* FHK0034 03/22/91 PNC  - REQ-1140 - LOG-RESULT WIDENED TO 8     *
000100*                       BYTES SO "EXECUTED" FITS UNTRUNCATED.   *
000110*---------------------------------------------------------------*
000120* FHK0008 11/03/88 RKT  - INITIAL VERSION                       *
000130*****************************************************************
000140 01  ACTION-LOG-RECORD                PIC X(359).
000150FHK0034*01  ACTION-LOG-RECORD                PIC X(357).
000160*
000170*  I-O FORMAT: ACTION-LOG-REC-DATA
000180*
000190     05  ACTION-LOG-REC-DATA REDEFINES ACTION-LOG-RECORD.
000200* SEQUENCE NUMBER - MATCHES THE SUG-SEQ IT WAS LOGGED FROM
000210         10  LOG-SEQ-G.
000220             15  LOG-SEQ               PIC 9(05).
000230* ACTION TYPE
000240         10  LOG-ACTION-G.
000250             15  LOG-ACTION            PIC X(06).
000260* PATH OF THE AFFECTED FILE
000270         10  LOG-PATH-G.
000280             15  LOG-PATH              PIC X(120).
000290* TARGET, AS CARRIED ON THE SUGGESTION
000300         10  LOG-TARGET-G.
000310             15  LOG-TARGET            PIC X(120).
000320* RESULT - EXECUTED / SKIPPED / QUIT
000330         10  LOG-RESULT-G.
000340             15  LOG-RESULT            PIC X(08).
000350
000360         10  FILLER                    PIC X(100).

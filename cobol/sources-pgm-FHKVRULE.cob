000010*****************************************************************
000020 IDENTIFICATION DIVISION.
000030*****************************************************************
000040 PROGRAM-ID.     FHKVRULE.
000050 AUTHOR.         R K TIONG.
000060 INSTALLATION.   DATA CENTER SERVICES - BATCH SUPPORT.
000070 DATE-WRITTEN.   14 NOV 1988.
000080 DATE-COMPILED.
000090 SECURITY.       COMPANY CONFIDENTIAL - PRODUCTION LIBRARY FHKLIB.
000100*
000110*DESCRIPTION :  RULE ENGINE / ANALYZER FOR THE FILE CONSOLIDATION
000120*               AND CLEANING RUN.  READS THE FILE CATALOG BUILT
000130*               BY THE OVERNIGHT SCAN, RUNS THE FOUR RULE PASSES
000140*               (GARBAGE COLLECTION, SANITIZATION, DEDUPLICATION,
000150*               VERSIONING) AND WRITES ONE SUGGESTION RECORD FOR
000160*               EACH RULE HIT, IN GENERATION ORDER.
000170*
000180*================================================================
000190* HISTORY OF MODIFICATION:
000200*================================================================
000210* FHK0002 RKT   11/14/1988 - INITIAL VERSION - GARBAGE COLLECTION
000220*                             AND SANITIZATION PASSES ONLY.
000230*---------------------------------------------------------------*
000240* FHK0011 RKT   01/09/1989 - ADD DEDUPLICATION PASS (RULE 3) AND
000250*                             THE UNIQUE-NAME COLLISION PROBE.
000260*---------------------------------------------------------------*
000270* FHK0019 PNC   05/02/1991 - ADD VERSIONING PASS (RULE 4) - SAME
000280*                             NAME, DIFFERENT CONTENT, KEEPS THE
000290*                             NEWEST AND RENAMES/MOVES THE REST.
000300*---------------------------------------------------------------*
000310* FHK0022 MDS   03/11/1992 - REQ-0812 - USE CAT-IN-X FROM THE
000320*                             CATALOG RATHER THAN COMPARING PATH
000330*                             PREFIXES OURSELVES.
000340*---------------------------------------------------------------*
000350* FHK0028 GLT   07/18/1994 - REQ-1560 - TIE-BREAK ON EQUAL
000360*                             MTIME NOW PRESERVES CATALOG ORDER -
000370*                             PREVIOUS SORT WAS NOT STABLE.
000380*---------------------------------------------------------------*
000390* FHKY2K1 DCB   09/14/1998 - Y2K READINESS REVIEW - CAT-MTIME
000400*                             COMPARISONS USE THE FULL 14-DIGIT
000410*                             CCYYMMDDHHMMSS FIELD, SO SORTS
000420*                             STAY CORRECT ACROSS THE CENTURY
000430*                             BOUNDARY.  NO CODE CHANGE REQUIRED.
000440*---------------------------------------------------------------*
000450* FHK0036 GLT   02/06/2001 - REQ-2140 - CATALOG TABLE RAISED TO
000460*                             2000 ENTRIES FOR THE LARGER SITES.
000470*---------------------------------------------------------------*
000480 EJECT
000490**********************
000500 ENVIRONMENT DIVISION.
000510**********************
000520 CONFIGURATION SECTION.
000530 SOURCE-COMPUTER.  IBM-AS400.
000540 OBJECT-COMPUTER.  IBM-AS400.
000550 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
000560                   I-O-FEEDBACK IS I-O-FEEDBACK-AREA
000570                   UPSI-0 IS UPSI-SWITCH-0.
000580
000590 INPUT-OUTPUT SECTION.
000600 FILE-CONTROL.
000610     SELECT FHKCATF ASSIGN TO FHKCATF
000620            ORGANIZATION    IS SEQUENTIAL
000630            FILE STATUS     IS WK-C-FILE-STATUS.
000640
000650     SELECT FHKSUGF ASSIGN TO FHKSUGF
000660            ORGANIZATION    IS SEQUENTIAL
000670            FILE STATUS     IS WK-C-SUGF-STATUS.
000680
000690 EJECT
000700***************
000710 DATA DIVISION.
000720***************
000730 FILE SECTION.
000740**************
000750 FD  FHKCATF
000760     LABEL RECORDS ARE OMITTED
000770     DATA RECORD IS CATALOG-RECORD.
000780     COPY FHFCATL.
000790
000800 FD  FHKSUGF
000810     LABEL RECORDS ARE OMITTED
000820     DATA RECORD IS SUGGESTION-RECORD.
000830     COPY FHFSUGL.
000840
000850*************************
000860 WORKING-STORAGE SECTION.
000870*************************
000880 01  FILLER              PIC X(24)  VALUE
000890     "** PROGRAM FHKVRULE   **".
000900
000910* ------------------ PROGRAM WORKING STORAGE -------------------*
000920 01  WK-C-COMMON.
000930     COPY FHKCOM.
000940     05  WK-C-SUGF-STATUS          PIC X(02) VALUE SPACES.
000950
000960*---------------------------------------------------------------*
000970* FHK0036 - CATALOG TABLE - THE ENTIRE INPUT CATALOG IS BROUGHT
000980*           INTO MEMORY BEFORE THE RULE PASSES BEGIN.
000990*---------------------------------------------------------------*
001000 01  WK-CAT-CONTROL.
001010     05  WK-CAT-COUNT              PIC 9(04) COMP VALUE ZERO.
001020     05  WK-CAT-MAX                PIC 9(04) COMP VALUE 2000.
001030     05  FILLER                    PIC X(10).
001040
001050 01  WK-CAT-TABLE.
001060     05  WK-CAT-ENTRY OCCURS 2000 TIMES
001070                      INDEXED BY WK-CAT-NDX.
001080         10  WK-CAT-PATH           PIC X(120).
001090         10  WK-CAT-DIR            PIC X(080).
001100         10  WK-CAT-NAME           PIC X(040).
001110         10  WK-CAT-EXT            PIC X(010).
001120         10  WK-CAT-SIZE           PIC 9(010).
001130         10  WK-CAT-MTIME          PIC 9(014).
001140         10  WK-CAT-PERMS          PIC X(003).
001150         10  WK-CAT-HASH           PIC X(032).
001160         10  WK-CAT-IN-X           PIC X(001).
001170         10  WK-CAT-GARBAGE-SW     PIC X(001) VALUE "N".
001180             88  WK-CAT-IS-GARBAGE            VALUE "Y".
001190         10  WK-CAT-HANDLED-SW     PIC X(001) VALUE "N".
001200             88  WK-CAT-IS-HANDLED            VALUE "Y".
001210         10  WK-CAT-GROUPED-SW     PIC X(001) VALUE "N".
001220             88  WK-CAT-IS-GROUPED            VALUE "Y".
001230         10  FILLER                PIC X(005).
001240
001250*---------------------------------------------------------------*
001260* FHK0011/FHK0019 - GROUPING WORK AREA - REUSED BY BOTH THE
001270*           DEDUPLICATION PASS (GROUP BY HASH) AND THE
001280*           VERSIONING PASS (GROUP BY NAME).
001290*---------------------------------------------------------------*
001300 01  WK-GROUP-CONTROL.
001310     05  WK-GROUP-CNT              PIC 9(04) COMP VALUE ZERO.
001320     05  WK-GROUP-SWAPPED-SW       PIC X(01) VALUE "N".
001330     05  FILLER                    PIC X(26).
001340
001350*  FHK0044 - THE SORT/GROUPING LOOP INDICES BELOW ARE STANDALONE
001360*  77-LEVEL WORK CELLS, NOT PART OF WK-GROUP-CONTROL'S RECORD
001370*  SHAPE - THEY ARE SCRATCH SUBSCRIPTS ONLY, REUSED ACROSS THE
001380*  DEDUPLICATION AND VERSIONING PASSES.
001390 77  WK-GROUP-OUTER                PIC 9(04) COMP.
001400 77  WK-GROUP-INNER                PIC 9(04) COMP.
001410 77  WK-GROUP-TEMP                 PIC 9(04) COMP.
001420 77  WK-GROUP-SCAN-NDX             PIC 9(04) COMP.
001430 01  WK-GROUP-TABLE.
001440     05  WK-GROUP-MEMBER-NDX OCCURS 2000 TIMES
001450                             PIC 9(04) COMP.
001460     05  FILLER                    PIC X(04).
001470
001480 01  WK-C-WORK-AREA.
001490     05  WS-SUG-SEQ                PIC 9(05) COMP VALUE ZERO.
001500     05  WS-EOF-SW                 PIC X(01) VALUE "N".
001510         88  WS-EOF                          VALUE "Y".
001520     05  WS-BASE-NAME              PIC X(040).
001530     05  WS-BASE-LEN               PIC 9(02) COMP.
001540     05  WS-EXT-LEN                PIC 9(02) COMP.
001550     05  WS-SCAN-NDX               PIC 9(02) COMP.
001560     05  WS-CANDIDATE-NAME         PIC X(040).
001570     05  WS-NAME-CHANGED-SW        PIC X(01).
001580     05  WS-VER-SUFFIX             PIC 9(03) COMP.
001590     05  WS-VER-SUFFIX-EDIT        PIC ZZ9.
001600     05  WS-VER-SUFFIX-LEN         PIC 9(02) COMP.
001610     05  WS-VER-SUFFIX-START       PIC 9(02) COMP.
001620     05  WS-UNIQUE-SEQ             PIC 9(03) COMP.
001630     05  WS-UNIQUE-NAME            PIC X(040).
001640     05  WS-UNIQUE-FOUND-SW        PIC X(01).
001650     05  WS-TARGET-PATH            PIC X(120).
001660     05  WS-ORIGINAL-PATH          PIC X(120).
001670     05  WS-NEWEST-PATH            PIC X(120).
001680     05  SUG-ACTION-WK             PIC X(006).
001690     05  SUG-REASON-WK             PIC X(060).
001700     05  SUG-TARGET-WK             PIC X(120).
001710     05  FILLER                    PIC X(10).
001720
001730*  ALTERNATE VIEW OF THE EDITED VERSION-SUFFIX FIELD, ONE
001740*  CHARACTER AT A TIME - USED TO FIND WHERE THE ZERO-SUPPRESSED
001750*  DIGITS BEGIN WHEN BUILDING _V1, _V2 ... _V999 SUFFIXES.
001760     05  WS-VER-SUFFIX-CHARS REDEFINES WS-VER-SUFFIX-EDIT.
001770         10  WS-VER-SUFFIX-CHAR    PIC X(01) OCCURS 3 TIMES.
001780
001790*  ALTERNATE VIEWS OF THE WORKING NAME FIELDS, ONE CHARACTER AT
001800*  A TIME - USED BY THE BAD-CHARACTER SUBSTITUTION LOOP (D220)
001810*  AND THE NAME-LENGTH SCAN (H120) IN PLACE OF REFERENCE
001820*  MODIFICATION, THE SAME TABLE-SCAN IDIOM USED IN FHKXCFGL.
001830     05  WS-CANDIDATE-CHARS REDEFINES WS-CANDIDATE-NAME.
001840         10  WS-CANDIDATE-CHAR      PIC X(01) OCCURS 40 TIMES.
001850     05  WS-UNIQUE-NAME-CHARS REDEFINES WS-UNIQUE-NAME.
001860         10  WS-UNIQUE-NAME-CHAR    PIC X(01) OCCURS 40 TIMES.
001870
001880 01  WK-SUG-COUNT-AREA.
001890     05  WS-BADCHR-NDX             PIC 9(02) COMP.
001900     05  WS-TEMPEXT-NDX            PIC 9(02) COMP.
001910     05  FILLER                    PIC X(10).
001920
001930 EJECT
001940 LINKAGE SECTION.
001950*****************
001960     COPY VRULE.
001970
001980 EJECT
001990***********************************************
002000 PROCEDURE DIVISION USING WK-VRULE.
002010***********************************************
002020 MAIN-MODULE.
002030     MOVE "N"                TO WK-VRULE-ABEND-SW.
002040     MOVE ZERO               TO WK-VRULE-FILES-SCND
002050                                WK-VRULE-SUG-DELETE
002060                                WK-VRULE-SUG-RENAME
002070                                WK-VRULE-SUG-CHMOD
002080                                WK-VRULE-SUG-MOVE
002090                                WK-VRULE-SUG-TOTAL.
002100
002110     PERFORM B000-LOAD-CATALOG-TABLE
002120        THRU B099-LOAD-CATALOG-TABLE-EX.
002130     IF      WK-VRULE-ABEND
002140             GO TO Y900-ABNORMAL-TERMINATION.
002150
002160     OPEN    OUTPUT FHKSUGF.
002170     IF      NOT WK-C-SUCCESSFUL
002180             DISPLAY "FHKVRULE - OPEN FILE ERROR - FHKSUGF"
002190             DISPLAY "FILE STATUS IS " WK-C-SUGF-STATUS
002200             MOVE "Y"        TO WK-VRULE-ABEND-SW
002210             GO TO Y900-ABNORMAL-TERMINATION.
002220
002230     PERFORM C000-GARBAGE-COLLECTION
002240        THRU C099-GARBAGE-COLLECTION-EX.
002250     PERFORM D000-SANITIZATION
002260        THRU D099-SANITIZATION-EX.
002270     PERFORM E000-DEDUPLICATION
002280        THRU E099-DEDUPLICATION-EX.
002290     PERFORM F000-VERSIONING
002300        THRU F099-VERSIONING-EX.
002310
002320     CLOSE   FHKSUGF.
002330
002340     PERFORM Z000-END-PROGRAM-ROUTINE
002350        THRU Z099-END-PROGRAM-ROUTINE-EX.
002360     GOBACK.
002370
002380 EJECT
002390*---------------------------------------------------------------*
002400* FHK0002 - OPEN THE CATALOG FILE AND BRING EVERY RECORD INTO
002410*           THE IN-MEMORY TABLE.  RECORD COUNT IS REPORTED BACK
002420*           TO THE DRIVER AS FILES SCANNED.
002430*---------------------------------------------------------------*
002440 B000-LOAD-CATALOG-TABLE.
002450*---------------------------------------------------------------*
002460     OPEN    INPUT FHKCATF.
002470     IF      NOT WK-C-SUCCESSFUL
002480             DISPLAY "FHKVRULE - OPEN FILE ERROR - FHKCATF"
002490             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
002500             MOVE "Y"        TO WK-VRULE-ABEND-SW
002510             GO TO B099-LOAD-CATALOG-TABLE-EX.
002520
002530     PERFORM B100-READ-ONE-CATALOG-RECORD
002540        THRU B199-READ-ONE-CATALOG-RECORD-EX
002550        UNTIL WS-EOF
002560           OR WK-CAT-COUNT = WK-CAT-MAX.
002570
002580     CLOSE   FHKCATF.
002590     MOVE    WK-CAT-COUNT     TO WK-VRULE-FILES-SCND.
002600
002610 B099-LOAD-CATALOG-TABLE-EX.
002620*---------------------------------------------------------------*
002630     EXIT.
002640
002650*---------------------------------------------------------------*
002660 B100-READ-ONE-CATALOG-RECORD.
002670*---------------------------------------------------------------*
002680     READ    FHKCATF.
002690     IF      WK-C-END-OF-FILE
002700             MOVE "Y"        TO WS-EOF-SW
002710             GO TO B199-READ-ONE-CATALOG-RECORD-EX.
002720
002730     IF      NOT WK-C-SUCCESSFUL
002740             DISPLAY "FHKVRULE - READ FILE ERROR - FHKCATF"
002750             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
002760             MOVE "Y"        TO WS-EOF-SW
002770             GO TO B199-READ-ONE-CATALOG-RECORD-EX.
002780
002790     ADD     1                TO WK-CAT-COUNT.
002800     MOVE    CAT-PATH         TO WK-CAT-PATH(WK-CAT-COUNT).
002810     MOVE    CAT-DIR          TO WK-CAT-DIR(WK-CAT-COUNT).
002820     MOVE    CAT-NAME         TO WK-CAT-NAME(WK-CAT-COUNT).
002830     MOVE    CAT-EXT          TO WK-CAT-EXT(WK-CAT-COUNT).
002840     MOVE    CAT-SIZE         TO WK-CAT-SIZE(WK-CAT-COUNT).
002850     MOVE    CAT-MTIME        TO WK-CAT-MTIME(WK-CAT-COUNT).
002860     MOVE    CAT-PERMS        TO WK-CAT-PERMS(WK-CAT-COUNT).
002870     MOVE    CAT-HASH         TO WK-CAT-HASH(WK-CAT-COUNT).
002880     MOVE    CAT-IN-X         TO WK-CAT-IN-X(WK-CAT-COUNT).
002890
002900 B199-READ-ONE-CATALOG-RECORD-EX.
002910*---------------------------------------------------------------*
002920     EXIT.
002930
002940 EJECT
002950*---------------------------------------------------------------*
002960* RULE PASS 1 - GARBAGE COLLECTION.  A FILE THAT HITS THIS PASS
002970* IS EXCLUDED FROM ALL LATER PASSES.  EMPTY-FILE CHECK TAKES
002980* PRECEDENCE OVER THE TEMP-EXTENSION CHECK.
002990*---------------------------------------------------------------*
003000 C000-GARBAGE-COLLECTION.
003010*---------------------------------------------------------------*
003020     IF      WK-CAT-COUNT = ZERO
003030             GO TO C099-GARBAGE-COLLECTION-EX.
003040
003050     PERFORM C100-GARBAGE-CHECK-ONE
003060        THRU C199-GARBAGE-CHECK-ONE-EX
003070        VARYING WK-CAT-NDX FROM 1 BY 1
003080           UNTIL WK-CAT-NDX > WK-CAT-COUNT.
003090
003100 C099-GARBAGE-COLLECTION-EX.
003110*---------------------------------------------------------------*
003120     EXIT.
003130
003140*---------------------------------------------------------------*
003150 C100-GARBAGE-CHECK-ONE.
003160*---------------------------------------------------------------*
003170     IF      WK-CAT-SIZE(WK-CAT-NDX) = ZERO
003180             MOVE "Y"    TO WK-CAT-GARBAGE-SW(WK-CAT-NDX)
003190             MOVE "DELETE"
003200                          TO SUG-ACTION-WK
003210             MOVE "EMPTY FILE (0 BYTES)"
003220                          TO SUG-REASON-WK
003230             MOVE SPACES  TO SUG-TARGET-WK
003240             PERFORM G000-WRITE-SUGGESTION
003250                THRU G099-WRITE-SUGGESTION-EX
003260             GO TO C199-GARBAGE-CHECK-ONE-EX.
003270
003280     PERFORM C110-CHECK-TEMP-EXTENSION
003290        THRU C119-CHECK-TEMP-EXTENSION-EX.
003300
003310 C199-GARBAGE-CHECK-ONE-EX.
003320*---------------------------------------------------------------*
003330     EXIT.
003340
003350*---------------------------------------------------------------*
003360 C110-CHECK-TEMP-EXTENSION.
003370*---------------------------------------------------------------*
003380     MOVE    "N"              TO WK-CAT-GROUPED-SW(WK-CAT-NDX).
003390     MOVE    1                TO WS-TEMPEXT-NDX.
003400
003410     PERFORM C120-COMPARE-ONE-TEMPEXT
003420        THRU C129-COMPARE-ONE-TEMPEXT-EX
003430        VARYING WS-TEMPEXT-NDX FROM 1 BY 1
003440           UNTIL WS-TEMPEXT-NDX > WK-VRULE-TEMPEXT-CNT
003450              OR WK-CAT-IS-GARBAGE(WK-CAT-NDX).
003460
003470 C119-CHECK-TEMP-EXTENSION-EX.
003480*---------------------------------------------------------------*
003490     EXIT.
003500
003510*---------------------------------------------------------------*
003520 C120-COMPARE-ONE-TEMPEXT.
003530*---------------------------------------------------------------*
003540     IF      WK-CAT-EXT(WK-CAT-NDX) =
003550             WK-VRULE-TEMPEXT-TBL(WS-TEMPEXT-NDX)
003560             MOVE "Y"     TO WK-CAT-GARBAGE-SW(WK-CAT-NDX)
003570             MOVE "DELETE"
003580                          TO SUG-ACTION-WK
003590             STRING "TEMPORARY FILE ("
003600                    WK-CAT-EXT(WK-CAT-NDX) DELIMITED BY SPACE
003610                    ")" DELIMITED BY SIZE
003620                    INTO SUG-REASON-WK
003630             MOVE SPACES  TO SUG-TARGET-WK
003640             PERFORM G000-WRITE-SUGGESTION
003650                THRU G099-WRITE-SUGGESTION-EX.
003660
003670 C129-COMPARE-ONE-TEMPEXT-EX.
003680*---------------------------------------------------------------*
003690     EXIT.
003700
003710 EJECT
003720*---------------------------------------------------------------*
003730* RULE PASS 2 - SANITIZATION.  NAME CHECK IS ALWAYS EVALUATED
003740* BEFORE THE PERMISSION CHECK, SO A RENAME SUGGESTION (IF ANY)
003750* IS ALWAYS WRITTEN BEFORE A CHMOD SUGGESTION FOR THE SAME FILE.
003760*---------------------------------------------------------------*
003770 D000-SANITIZATION.
003780*---------------------------------------------------------------*
003790     IF      WK-CAT-COUNT = ZERO
003800             GO TO D099-SANITIZATION-EX.
003810
003820     PERFORM D100-SANITIZE-ONE
003830        THRU D199-SANITIZE-ONE-EX
003840        VARYING WK-CAT-NDX FROM 1 BY 1
003850           UNTIL WK-CAT-NDX > WK-CAT-COUNT.
003860
003870 D099-SANITIZATION-EX.
003880*---------------------------------------------------------------*
003890     EXIT.
003900
003910*---------------------------------------------------------------*
003920 D100-SANITIZE-ONE.
003930*---------------------------------------------------------------*
003940     IF      WK-CAT-IS-GARBAGE(WK-CAT-NDX)
003950             GO TO D199-SANITIZE-ONE-EX.
003960
003970     PERFORM D200-CHECK-NAME
003980        THRU D299-CHECK-NAME-EX.
003990     PERFORM D300-CHECK-PERMS
004000        THRU D399-CHECK-PERMS-EX.
004010
004020 D199-SANITIZE-ONE-EX.
004030*---------------------------------------------------------------*
004040     EXIT.
004050
004060*---------------------------------------------------------------*
004070 D200-CHECK-NAME.
004080*---------------------------------------------------------------*
004090     MOVE    WK-CAT-NAME(WK-CAT-NDX) TO WS-CANDIDATE-NAME.
004100     MOVE    "N"              TO WS-NAME-CHANGED-SW.
004110     MOVE    1                TO WS-BADCHR-NDX.
004120
004130     PERFORM D210-REPLACE-BADCHR-IN-NAME
004140        THRU D219-REPLACE-BADCHR-IN-NAME-EX
004150        VARYING WS-BADCHR-NDX FROM 1 BY 1
004160           UNTIL WS-BADCHR-NDX > WK-VRULE-BADCHR-CNT.
004170
004180     IF      WS-CANDIDATE-NAME NOT = WK-CAT-NAME(WK-CAT-NDX)
004190             MOVE "RENAME"    TO SUG-ACTION-WK
004200             MOVE "INVALID CHARACTERS IN NAME"
004210                              TO SUG-REASON-WK
004220             MOVE WS-CANDIDATE-NAME TO SUG-TARGET-WK
004230             PERFORM G000-WRITE-SUGGESTION
004240                THRU G099-WRITE-SUGGESTION-EX.
004250
004260 D299-CHECK-NAME-EX.
004270*---------------------------------------------------------------*
004280     EXIT.
004290
004300*---------------------------------------------------------------*
004310 D210-REPLACE-BADCHR-IN-NAME.
004320*---------------------------------------------------------------*
004330     PERFORM D220-REPLACE-BADCHR-ONE-POS
004340        THRU D229-REPLACE-BADCHR-ONE-POS-EX
004350        VARYING WS-SCAN-NDX FROM 1 BY 1
004360           UNTIL WS-SCAN-NDX > 40.
004370
004380 D219-REPLACE-BADCHR-IN-NAME-EX.
004390*---------------------------------------------------------------*
004400     EXIT.
004410
004420*---------------------------------------------------------------*
004430 D220-REPLACE-BADCHR-ONE-POS.
004440*---------------------------------------------------------------*
004450     IF      WS-CANDIDATE-CHAR(WS-SCAN-NDX) =
004460             WK-VRULE-BADCHR-TBL(WS-BADCHR-NDX)
004470             MOVE WK-VRULE-REPLACE-CHR
004480                              TO WS-CANDIDATE-CHAR(WS-SCAN-NDX).
004490
004500 D229-REPLACE-BADCHR-ONE-POS-EX.
004510*---------------------------------------------------------------*
004520     EXIT.
004530
004540*---------------------------------------------------------------*
004550 D300-CHECK-PERMS.
004560*---------------------------------------------------------------*
004570     IF      WK-CAT-PERMS(WK-CAT-NDX) NOT = WK-VRULE-DFLT-PERM
004580             MOVE "CHMOD"     TO SUG-ACTION-WK
004590             STRING "UNUSUAL ATTRIBUTES ("
004600                    WK-CAT-PERMS(WK-CAT-NDX) DELIMITED BY SIZE
004610                    ")" DELIMITED BY SIZE
004620                    INTO SUG-REASON-WK
004630             MOVE WK-VRULE-DFLT-PERM TO SUG-TARGET-WK
004640             PERFORM G000-WRITE-SUGGESTION
004650                THRU G099-WRITE-SUGGESTION-EX.
004660
004670 D399-CHECK-PERMS-EX.
004680*---------------------------------------------------------------*
004690     EXIT.
004700
004710 EJECT
004720*---------------------------------------------------------------*
004730* RULE PASS 3 - DEDUPLICATION.  GROUP SURVIVING FILES (NOT
004740* GARBAGE, NOT BLANK HASH) BY CAT-HASH.  EVERY GROUP OF 2 OR
004750* MORE IS SORTED OLDEST-FIRST; THE OLDEST IS THE ORIGINAL AND
004760* EVERY MEMBER IS MARKED HANDLED SO PASS 4 SKIPS IT.
004770*---------------------------------------------------------------*
004780 E000-DEDUPLICATION.
004790*---------------------------------------------------------------*
004800     IF      WK-CAT-COUNT = ZERO
004810             GO TO E099-DEDUPLICATION-EX.
004820
004830     PERFORM E100-GROUP-BY-HASH-ONE
004840        THRU E199-GROUP-BY-HASH-ONE-EX
004850        VARYING WK-CAT-NDX FROM 1 BY 1
004860           UNTIL WK-CAT-NDX > WK-CAT-COUNT.
004870
004880 E099-DEDUPLICATION-EX.
004890*---------------------------------------------------------------*
004900     EXIT.
004910
004920*---------------------------------------------------------------*
004930* FOR EACH NOT-YET-GROUPED, NOT-GARBAGE, NON-BLANK-HASH ENTRY,
004940* COLLECT EVERY OTHER UNGROUPED ENTRY SHARING ITS HASH INTO THE
004950* GROUP WORK TABLE, THEN PROCESS THE GROUP IF IT HAS 2+ MEMBERS.
004960*---------------------------------------------------------------*
004970 E100-GROUP-BY-HASH-ONE.
004980*---------------------------------------------------------------*
004990     IF      WK-CAT-IS-GARBAGE(WK-CAT-NDX)
005000             OR WK-CAT-IS-GROUPED(WK-CAT-NDX)
005010             OR WK-CAT-HASH(WK-CAT-NDX) = SPACES
005020             GO TO E199-GROUP-BY-HASH-ONE-EX.
005030
005040     MOVE    ZERO             TO WK-GROUP-CNT.
005050     ADD     1                TO WK-GROUP-CNT.
005060     MOVE    WK-CAT-NDX       TO WK-GROUP-MEMBER-NDX(WK-GROUP-CNT).
005070     MOVE    "Y"              TO WK-CAT-GROUPED-SW(WK-CAT-NDX).
005080
005090     PERFORM E110-COLLECT-HASH-MATCH
005100        THRU E119-COLLECT-HASH-MATCH-EX
005110        VARYING WK-GROUP-OUTER FROM 1 BY 1
005120           UNTIL WK-GROUP-OUTER > WK-CAT-COUNT.
005130
005140     IF      WK-GROUP-CNT > 1
005150             PERFORM E200-SORT-GROUP-BY-MTIME
005160                THRU E299-SORT-GROUP-BY-MTIME-EX
005170             PERFORM E300-EMIT-DEDUP-SUGGESTIONS
005180                THRU E399-EMIT-DEDUP-SUGGESTIONS-EX.
005190
005200 E199-GROUP-BY-HASH-ONE-EX.
005210*---------------------------------------------------------------*
005220     EXIT.
005230
005240*---------------------------------------------------------------*
005250 E110-COLLECT-HASH-MATCH.
005260*---------------------------------------------------------------*
005270     IF      WK-GROUP-OUTER NOT = WK-CAT-NDX
005280             AND NOT WK-CAT-IS-GROUPED(WK-GROUP-OUTER)
005290             AND NOT WK-CAT-IS-GARBAGE(WK-GROUP-OUTER)
005300             AND WK-CAT-HASH(WK-GROUP-OUTER) =
005310                 WK-CAT-HASH(WK-CAT-NDX)
005320             ADD  1           TO WK-GROUP-CNT
005330             MOVE WK-GROUP-OUTER
005340                              TO WK-GROUP-MEMBER-NDX(WK-GROUP-CNT)
005350             MOVE "Y"         TO WK-CAT-GROUPED-SW(WK-GROUP-OUTER).
005360
005370 E119-COLLECT-HASH-MATCH-EX.
005380*---------------------------------------------------------------*
005390     EXIT.
005400
005410 EJECT
005420*---------------------------------------------------------------*
005430* FHK0028 - STABLE ASCENDING BUBBLE SORT OF THE GROUP WORK
005440* TABLE BY CAT-MTIME.  A STRICT "GREATER THAN" COMPARE MEANS
005450* EQUAL-MTIME ENTRIES NEVER SWAP, SO CATALOG ORDER IS KEPT.
005460*---------------------------------------------------------------*
005470 E200-SORT-GROUP-BY-MTIME.
005480*---------------------------------------------------------------*
005490     MOVE    "Y"              TO WK-GROUP-SWAPPED-SW.
005500
005510     PERFORM E210-ONE-BUBBLE-PASS
005520        THRU E219-ONE-BUBBLE-PASS-EX
005530        UNTIL WK-GROUP-SWAPPED-SW = "N".
005540
005550 E299-SORT-GROUP-BY-MTIME-EX.
005560*---------------------------------------------------------------*
005570     EXIT.
005580
005590*---------------------------------------------------------------*
005600 E210-ONE-BUBBLE-PASS.
005610*---------------------------------------------------------------*
005620     MOVE    "N"              TO WK-GROUP-SWAPPED-SW.
005630
005640     PERFORM E220-COMPARE-ADJACENT
005650        THRU E229-COMPARE-ADJACENT-EX
005660        VARYING WK-GROUP-OUTER FROM 1 BY 1
005670           UNTIL WK-GROUP-OUTER > WK-GROUP-CNT - 1.
005680
005690 E219-ONE-BUBBLE-PASS-EX.
005700*---------------------------------------------------------------*
005710     EXIT.
005720
005730*---------------------------------------------------------------*
005740 E220-COMPARE-ADJACENT.
005750*---------------------------------------------------------------*
005760     IF      WK-CAT-MTIME(WK-GROUP-MEMBER-NDX(WK-GROUP-OUTER))
005770           > WK-CAT-MTIME(WK-GROUP-MEMBER-NDX(WK-GROUP-OUTER + 1))
005780             MOVE WK-GROUP-MEMBER-NDX(WK-GROUP-OUTER)
005790                              TO WK-GROUP-TEMP
005800             MOVE WK-GROUP-MEMBER-NDX(WK-GROUP-OUTER + 1)
005810                              TO WK-GROUP-MEMBER-NDX(WK-GROUP-OUTER)
005820             MOVE WK-GROUP-TEMP
005830                  TO WK-GROUP-MEMBER-NDX(WK-GROUP-OUTER + 1)
005840             MOVE "Y"         TO WK-GROUP-SWAPPED-SW.
005850
005860 E229-COMPARE-ADJACENT-EX.
005870*---------------------------------------------------------------*
005880     EXIT.
005890
005900 EJECT
005910*---------------------------------------------------------------*
005920* ONCE THE GROUP IS SORTED OLDEST-FIRST: MEMBER 1 IS THE
005930* ORIGINAL, MEMBERS 2..N ARE DUPLICATES.  EVERY MEMBER IS
005940* ALREADY MARKED HANDLED FROM THE GROUPING STEP.
005950*---------------------------------------------------------------*
005960 E300-EMIT-DEDUP-SUGGESTIONS.
005970*---------------------------------------------------------------*
005980     MOVE    "Y"              TO
005990             WK-CAT-HANDLED-SW(WK-GROUP-MEMBER-NDX(1)).
006000     MOVE    WK-CAT-PATH(WK-GROUP-MEMBER-NDX(1))
006010                              TO WS-ORIGINAL-PATH.
006020
006030     IF      WK-CAT-IN-X(WK-GROUP-MEMBER-NDX(1)) = "N"
006040             MOVE WK-GROUP-MEMBER-NDX(1) TO WK-GROUP-INNER
006050             PERFORM E400-BUILD-UNIQUE-NAME
006060                THRU E499-BUILD-UNIQUE-NAME-EX
006070             MOVE "MOVE"      TO SUG-ACTION-WK
006080             MOVE "ORIGINAL FILE NOT IN TARGET DIRECTORY"
006090                              TO SUG-REASON-WK
006100             STRING WK-VRULE-TARGET-DIR DELIMITED BY SPACE
006110                    "/" DELIMITED BY SIZE
006120                    WS-UNIQUE-NAME DELIMITED BY SPACE
006130                    INTO SUG-TARGET-WK
006140             MOVE WK-GROUP-MEMBER-NDX(1) TO WK-GROUP-INNER
006150             PERFORM G100-WRITE-SUGGESTION-FOR-INNER
006160                THRU G199-WRITE-SUGGESTION-FOR-INNER-EX.
006170
006180     PERFORM E310-EMIT-ONE-DUPLICATE
006190        THRU E319-EMIT-ONE-DUPLICATE-EX
006200        VARYING WK-GROUP-OUTER FROM 2 BY 1
006210           UNTIL WK-GROUP-OUTER > WK-GROUP-CNT.
006220
006230 E399-EMIT-DEDUP-SUGGESTIONS-EX.
006240*---------------------------------------------------------------*
006250     EXIT.
006260
006270*---------------------------------------------------------------*
006280 E310-EMIT-ONE-DUPLICATE.
006290*---------------------------------------------------------------*
006300     MOVE    "Y"              TO
006310             WK-CAT-HANDLED-SW(WK-GROUP-MEMBER-NDX(WK-GROUP-OUTER)).
006320     MOVE    "DELETE"         TO SUG-ACTION-WK.
006330     STRING  "DUPLICATE (ORIGINAL: "
006340             WS-ORIGINAL-PATH DELIMITED BY SPACE
006350             ")" DELIMITED BY SIZE
006360             INTO SUG-REASON-WK.
006370     MOVE    SPACES           TO SUG-TARGET-WK.
006380     MOVE    WK-GROUP-MEMBER-NDX(WK-GROUP-OUTER) TO WK-GROUP-INNER.
006390     PERFORM G100-WRITE-SUGGESTION-FOR-INNER
006400        THRU G199-WRITE-SUGGESTION-FOR-INNER-EX.
006410
006420 E319-EMIT-ONE-DUPLICATE-EX.
006430*---------------------------------------------------------------*
006440     EXIT.
006450
006460 EJECT
006470*---------------------------------------------------------------*
006480* FHK0011 - UNIQUE-NAME RULE.  GIVEN THE TARGET DIRECTORY AND
006490* THE ORIGINAL'S OWN NAME, PROBE THE CATALOG FOR AN UNUSED
006500* DIRECTORY+NAME COMBINATION, TRYING BASE_1.EXT, BASE_2.EXT ...
006510*---------------------------------------------------------------*
006520 E400-BUILD-UNIQUE-NAME.
006530*---------------------------------------------------------------*
006540     MOVE    WK-CAT-NAME(WK-GROUP-MEMBER-NDX(1)) TO WS-UNIQUE-NAME.
006550     PERFORM H100-SPLIT-BASE-AND-EXT
006560        THRU H199-SPLIT-BASE-AND-EXT-EX.
006570
006580     MOVE    ZERO             TO WS-UNIQUE-SEQ.
006590     MOVE    "Y"              TO WS-UNIQUE-FOUND-SW.
006600
006610     PERFORM E410-PROBE-ONE-NAME
006620        THRU E419-PROBE-ONE-NAME-EX
006630        UNTIL WS-UNIQUE-FOUND-SW = "N"
006640           OR WS-UNIQUE-SEQ = 999.
006650
006660 E499-BUILD-UNIQUE-NAME-EX.
006670*---------------------------------------------------------------*
006680     EXIT.
006690
006700*---------------------------------------------------------------*
006710 E410-PROBE-ONE-NAME.
006720*---------------------------------------------------------------*
006730     PERFORM E420-NAME-ALREADY-KNOWN
006740        THRU E429-NAME-ALREADY-KNOWN-EX.
006750
006760     IF      WS-UNIQUE-FOUND-SW = "Y"
006770             ADD  1           TO WS-UNIQUE-SEQ
006780             PERFORM H200-BUILD-SUFFIXED-NAME
006790                THRU H299-BUILD-SUFFIXED-NAME-EX.
006800
006810 E419-PROBE-ONE-NAME-EX.
006820*---------------------------------------------------------------*
006830     EXIT.
006840
006850*---------------------------------------------------------------*
006860 E420-NAME-ALREADY-KNOWN.
006870*---------------------------------------------------------------*
006880     MOVE    "N"              TO WS-UNIQUE-FOUND-SW.
006890
006900     PERFORM E430-CHECK-ONE-ENTRY
006910        THRU E439-CHECK-ONE-ENTRY-EX
006920        VARYING WK-GROUP-SCAN-NDX FROM 1 BY 1
006930           UNTIL WK-GROUP-SCAN-NDX > WK-CAT-COUNT
006940              OR WS-UNIQUE-FOUND-SW = "Y".
006950
006960 E429-NAME-ALREADY-KNOWN-EX.
006970*---------------------------------------------------------------*
006980     EXIT.
006990
007000*---------------------------------------------------------------*
007010 E430-CHECK-ONE-ENTRY.
007020*---------------------------------------------------------------*
007030     IF      WK-CAT-DIR(WK-GROUP-SCAN-NDX) = WK-VRULE-TARGET-DIR
007040             AND WK-CAT-NAME(WK-GROUP-SCAN-NDX) = WS-UNIQUE-NAME
007050             MOVE "Y"         TO WS-UNIQUE-FOUND-SW.
007060
007070 E439-CHECK-ONE-ENTRY-EX.
007080*---------------------------------------------------------------*
007090     EXIT.
007100
007110 EJECT
007120*---------------------------------------------------------------*
007130* RULE PASS 4 - VERSIONING.  GROUP FILES NOT HANDLED BY PASS 3
007140* (AND NOT GARBAGE) BY CAT-NAME.  NEWEST IS THE CURRENT
007150* VERSION; THE REST ARE NUMBERED OLDEST-FIRST AS _V1.._VK.
007160*---------------------------------------------------------------*
007170 F000-VERSIONING.
007180*---------------------------------------------------------------*
007190     IF      WK-CAT-COUNT = ZERO
007200             GO TO F099-VERSIONING-EX.
007210
007220     PERFORM F050-RESET-GROUPED-SW
007230        THRU F059-RESET-GROUPED-SW-EX
007240        VARYING WK-CAT-NDX FROM 1 BY 1
007250           UNTIL WK-CAT-NDX > WK-CAT-COUNT.
007260
007270     PERFORM F100-GROUP-BY-NAME-ONE
007280        THRU F199-GROUP-BY-NAME-ONE-EX
007290        VARYING WK-CAT-NDX FROM 1 BY 1
007300           UNTIL WK-CAT-NDX > WK-CAT-COUNT.
007310
007320 F099-VERSIONING-EX.
007330*---------------------------------------------------------------*
007340     EXIT.
007350
007360*---------------------------------------------------------------*
007370 F050-RESET-GROUPED-SW.
007380*---------------------------------------------------------------*
007390     MOVE    "N"              TO WK-CAT-GROUPED-SW(WK-CAT-NDX).
007400
007410 F059-RESET-GROUPED-SW-EX.
007420*---------------------------------------------------------------*
007430     EXIT.
007440
007450*---------------------------------------------------------------*
007460 F100-GROUP-BY-NAME-ONE.
007470*---------------------------------------------------------------*
007480     IF      WK-CAT-IS-GARBAGE(WK-CAT-NDX)
007490             OR WK-CAT-IS-HANDLED(WK-CAT-NDX)
007500             OR WK-CAT-IS-GROUPED(WK-CAT-NDX)
007510             GO TO F199-GROUP-BY-NAME-ONE-EX.
007520
007530     MOVE    ZERO             TO WK-GROUP-CNT.
007540     ADD     1                TO WK-GROUP-CNT.
007550     MOVE    WK-CAT-NDX       TO WK-GROUP-MEMBER-NDX(WK-GROUP-CNT).
007560     MOVE    "Y"              TO WK-CAT-GROUPED-SW(WK-CAT-NDX).
007570
007580     PERFORM F110-COLLECT-NAME-MATCH
007590        THRU F119-COLLECT-NAME-MATCH-EX
007600        VARYING WK-GROUP-OUTER FROM 1 BY 1
007610           UNTIL WK-GROUP-OUTER > WK-CAT-COUNT.
007620
007630     IF      WK-GROUP-CNT > 1
007640             PERFORM F200-SORT-GROUP-DESC
007650                THRU F299-SORT-GROUP-DESC-EX
007660             PERFORM F300-EMIT-VERSION-SUGGESTIONS
007670                THRU F399-EMIT-VERSION-SUGGESTIONS-EX.
007680
007690 F199-GROUP-BY-NAME-ONE-EX.
007700*---------------------------------------------------------------*
007710     EXIT.
007720
007730*---------------------------------------------------------------*
007740 F110-COLLECT-NAME-MATCH.
007750*---------------------------------------------------------------*
007760     IF      WK-GROUP-OUTER NOT = WK-CAT-NDX
007770             AND NOT WK-CAT-IS-GROUPED(WK-GROUP-OUTER)
007780             AND NOT WK-CAT-IS-GARBAGE(WK-GROUP-OUTER)
007790             AND NOT WK-CAT-IS-HANDLED(WK-GROUP-OUTER)
007800             AND WK-CAT-NAME(WK-GROUP-OUTER) =
007810                 WK-CAT-NAME(WK-CAT-NDX)
007820             ADD  1           TO WK-GROUP-CNT
007830             MOVE WK-GROUP-OUTER
007840                              TO WK-GROUP-MEMBER-NDX(WK-GROUP-CNT)
007850             MOVE "Y"         TO WK-CAT-GROUPED-SW(WK-GROUP-OUTER).
007860
007870 F119-COLLECT-NAME-MATCH-EX.
007880*---------------------------------------------------------------*
007890     EXIT.
007900
007910 EJECT
007920*---------------------------------------------------------------*
007930* STABLE DESCENDING BUBBLE SORT - SAME TECHNIQUE AS E200 BUT
007940* WITH THE COMPARISON REVERSED SO THE NEWEST FILE SORTS FIRST.
007950*---------------------------------------------------------------*
007960 F200-SORT-GROUP-DESC.
007970*---------------------------------------------------------------*
007980     MOVE    "Y"              TO WK-GROUP-SWAPPED-SW.
007990
008000     PERFORM F210-ONE-BUBBLE-PASS
008010        THRU F219-ONE-BUBBLE-PASS-EX
008020        UNTIL WK-GROUP-SWAPPED-SW = "N".
008030
008040 F299-SORT-GROUP-DESC-EX.
008050*---------------------------------------------------------------*
008060     EXIT.
008070
008080*---------------------------------------------------------------*
008090 F210-ONE-BUBBLE-PASS.
008100*---------------------------------------------------------------*
008110     MOVE    "N"              TO WK-GROUP-SWAPPED-SW.
008120
008130     PERFORM F220-COMPARE-ADJACENT
008140        THRU F229-COMPARE-ADJACENT-EX
008150        VARYING WK-GROUP-OUTER FROM 1 BY 1
008160           UNTIL WK-GROUP-OUTER > WK-GROUP-CNT - 1.
008170
008180 F219-ONE-BUBBLE-PASS-EX.
008190*---------------------------------------------------------------*
008200     EXIT.
008210
008220*---------------------------------------------------------------*
008230 F220-COMPARE-ADJACENT.
008240*---------------------------------------------------------------*
008250     IF      WK-CAT-MTIME(WK-GROUP-MEMBER-NDX(WK-GROUP-OUTER))
008260           < WK-CAT-MTIME(WK-GROUP-MEMBER-NDX(WK-GROUP-OUTER + 1))
008270             MOVE WK-GROUP-MEMBER-NDX(WK-GROUP-OUTER)
008280                              TO WK-GROUP-TEMP
008290             MOVE WK-GROUP-MEMBER-NDX(WK-GROUP-OUTER + 1)
008300                              TO WK-GROUP-MEMBER-NDX(WK-GROUP-OUTER)
008310             MOVE WK-GROUP-TEMP
008320                  TO WK-GROUP-MEMBER-NDX(WK-GROUP-OUTER + 1)
008330             MOVE "Y"         TO WK-GROUP-SWAPPED-SW.
008340
008350 F229-COMPARE-ADJACENT-EX.
008360*---------------------------------------------------------------*
008370     EXIT.
008380
008390 EJECT
008400*---------------------------------------------------------------*
008410* MEMBER 1 (NEWEST) IS THE CURRENT VERSION.  MEMBERS 2..N ARE
008420* THE OLDER VERSIONS, PROCESSED OLDEST-FIRST (I.E. FROM THE
008430* BOTTOM OF THE SORTED GROUP UPWARD) SO SUFFIX _V1 GOES TO THE
008440* OLDEST OF THE OLDER VERSIONS.
008450*---------------------------------------------------------------*
008460 F300-EMIT-VERSION-SUGGESTIONS.
008470*---------------------------------------------------------------*
008480     MOVE    WK-CAT-PATH(WK-GROUP-MEMBER-NDX(1)) TO WS-NEWEST-PATH.
008490
008500     IF      WK-CAT-IN-X(WK-GROUP-MEMBER-NDX(1)) = "N"
008510             MOVE "MOVE"      TO SUG-ACTION-WK
008520             MOVE "NEWEST VERSION - MOVE TO TARGET DIRECTORY"
008530                              TO SUG-REASON-WK
008540             STRING WK-VRULE-TARGET-DIR DELIMITED BY SPACE
008550                    "/" DELIMITED BY SIZE
008560                    WK-CAT-NAME(WK-GROUP-MEMBER-NDX(1))
008570                                 DELIMITED BY SPACE
008580                    INTO SUG-TARGET-WK
008590             MOVE WK-GROUP-MEMBER-NDX(1) TO WK-GROUP-INNER
008600             PERFORM G100-WRITE-SUGGESTION-FOR-INNER
008610                THRU G199-WRITE-SUGGESTION-FOR-INNER-EX.
008620
008630*  OLDER VERSIONS SIT AT MEMBERS 2..WK-GROUP-CNT, NEWEST-FIRST.
008640*  WALK THEM BACKWARD (BOTTOM UP) SO THE OLDEST GETS _V1.
008650     MOVE    WK-GROUP-CNT     TO WK-GROUP-OUTER.
008660     MOVE    1                TO WS-VER-SUFFIX.
008670
008680     PERFORM F310-EMIT-ONE-OLDER-VERSION
008690        THRU F319-EMIT-ONE-OLDER-VERSION-EX
008700        VARYING WK-GROUP-OUTER FROM WK-GROUP-CNT BY -1
008710           UNTIL WK-GROUP-OUTER < 2.
008720
008730 F399-EMIT-VERSION-SUGGESTIONS-EX.
008740*---------------------------------------------------------------*
008750     EXIT.
008760
008770*---------------------------------------------------------------*
008780 F310-EMIT-ONE-OLDER-VERSION.
008790*---------------------------------------------------------------*
008800     MOVE    WK-GROUP-MEMBER-NDX(WK-GROUP-OUTER) TO WK-GROUP-INNER.
008810     MOVE    WK-CAT-NAME(WK-GROUP-MEMBER-NDX(WK-GROUP-OUTER))
008820                              TO WS-UNIQUE-NAME.
008830     PERFORM H100-SPLIT-BASE-AND-EXT
008840        THRU H199-SPLIT-BASE-AND-EXT-EX.
008850     MOVE    WS-VER-SUFFIX    TO WS-UNIQUE-SEQ.
008860     PERFORM H200-BUILD-SUFFIXED-NAME
008870        THRU H299-BUILD-SUFFIXED-NAME-EX.
008880     ADD     1                TO WS-VER-SUFFIX.
008890
008900     IF      WK-CAT-IN-X(WK-GROUP-MEMBER-NDX(WK-GROUP-OUTER)) = "Y"
008910             MOVE "RENAME"    TO SUG-ACTION-WK
008920             STRING "OLDER VERSION (CONFLICTS WITH NEWER: "
008930                    WS-NEWEST-PATH DELIMITED BY SPACE
008940                    ")" DELIMITED BY SIZE
008950                    INTO SUG-REASON-WK
008960             MOVE WS-UNIQUE-NAME TO SUG-TARGET-WK
008970     ELSE
008980             MOVE "MOVE"      TO SUG-ACTION-WK
008990             STRING "OLDER VERSION FROM SOURCE DIRECTORY "
009000                    "(NEWER: "
009010                    WS-NEWEST-PATH DELIMITED BY SPACE
009020                    ")" DELIMITED BY SIZE
009030                    INTO SUG-REASON-WK
009040             STRING WK-VRULE-TARGET-DIR DELIMITED BY SPACE
009050                    "/" DELIMITED BY SIZE
009060                    WS-UNIQUE-NAME DELIMITED BY SPACE
009070                    INTO SUG-TARGET-WK
009080     END-IF.
009090
009100     PERFORM G100-WRITE-SUGGESTION-FOR-INNER
009110        THRU G199-WRITE-SUGGESTION-FOR-INNER-EX.
009120
009130 F319-EMIT-ONE-OLDER-VERSION-EX.
009140*---------------------------------------------------------------*
009150     EXIT.
009160
009170 EJECT
009180*---------------------------------------------------------------*
009190* H100 - SPLIT WS-UNIQUE-NAME INTO A BASE NAME (WITHOUT
009200* EXTENSION) AND AN EXTENSION LENGTH, USING CAT-EXT'S OWN
009210* TRIMMED LENGTH RATHER THAN RE-SCANNING FOR THE LAST DOT.
009220*---------------------------------------------------------------*
009230 H100-SPLIT-BASE-AND-EXT.
009240*---------------------------------------------------------------*
009250     MOVE    ZERO             TO WS-EXT-LEN.
009260     MOVE    1                TO WS-SCAN-NDX.
009270
009280     PERFORM H110-COUNT-EXT-CHAR
009290        THRU H119-COUNT-EXT-CHAR-EX
009300        VARYING WS-SCAN-NDX FROM 1 BY 1
009310           UNTIL WS-SCAN-NDX > 10.
009320
009330     MOVE    ZERO             TO WS-BASE-LEN.
009340     MOVE    1                TO WS-SCAN-NDX.
009350
009360     PERFORM H120-COUNT-NAME-CHAR
009370        THRU H129-COUNT-NAME-CHAR-EX
009380        VARYING WS-SCAN-NDX FROM 1 BY 1
009390           UNTIL WS-SCAN-NDX > 40.
009400
009410     COMPUTE WS-BASE-LEN = WS-BASE-LEN - WS-EXT-LEN.
009420     MOVE    SPACES           TO WS-BASE-NAME.
009430     MOVE    WS-UNIQUE-NAME(1:WS-BASE-LEN) TO WS-BASE-NAME.
009440
009450 H199-SPLIT-BASE-AND-EXT-EX.
009460*---------------------------------------------------------------*
009470     EXIT.
009480
009490*---------------------------------------------------------------*
009500 H110-COUNT-EXT-CHAR.
009510*---------------------------------------------------------------*
009520     IF      WK-CAT-EXT(WK-GROUP-INNER)(WS-SCAN-NDX:1) NOT = SPACE
009530             ADD  1           TO WS-EXT-LEN.
009540
009550 H119-COUNT-EXT-CHAR-EX.
009560*---------------------------------------------------------------*
009570     EXIT.
009580
009590*---------------------------------------------------------------*
009600 H120-COUNT-NAME-CHAR.
009610*---------------------------------------------------------------*
009620     IF      WS-UNIQUE-NAME-CHAR(WS-SCAN-NDX) NOT = SPACE
009630             ADD  1           TO WS-BASE-LEN.
009640
009650 H129-COUNT-NAME-CHAR-EX.
009660*---------------------------------------------------------------*
009670     EXIT.
009680
009690 EJECT
009700*---------------------------------------------------------------*
009710* H200 - BUILD BASE + "_" + SEQ + EXT (UNIQUE-NAME RULE) OR
009720* BASE + "_V" + SEQ + EXT (VERSIONING RULE) INTO WS-UNIQUE-NAME.
009730* THE CALLER SETS WS-UNIQUE-SEQ BEFORE CALLING; THE UNDERSCORE
009740* FORM IS USED BY E400, THE "_V" FORM BY F310 (WHICH SETS
009750* WS-VER-SUFFIX INTO WS-UNIQUE-SEQ FIRST).
009760*---------------------------------------------------------------*
009770 H200-BUILD-SUFFIXED-NAME.
009780*---------------------------------------------------------------*
009790     MOVE    WS-UNIQUE-SEQ    TO WS-VER-SUFFIX-EDIT.
009800     MOVE    ZERO             TO WS-VER-SUFFIX-START.
009810     MOVE    1                TO WS-SCAN-NDX.
009820
009830     PERFORM H210-FIND-FIRST-DIGIT
009840        THRU H219-FIND-FIRST-DIGIT-EX
009850        VARYING WS-SCAN-NDX FROM 1 BY 1
009860           UNTIL WS-SCAN-NDX > 3
009870              OR WS-VER-SUFFIX-START NOT = ZERO.
009880
009890     COMPUTE WS-VER-SUFFIX-LEN = 4 - WS-VER-SUFFIX-START.
009900
009910     IF      WS-VER-SUFFIX NOT = ZERO
009920*  A NON-ZERO WS-VER-SUFFIX MEANS THIS CALL CAME FROM THE
009930*  VERSIONING PASS (F310) - USE THE "_V" SEPARATOR.
009940             STRING WS-BASE-NAME DELIMITED BY SPACE
009950                    "_V" DELIMITED BY SIZE
009960                    WS-VER-SUFFIX-EDIT
009970                       (WS-VER-SUFFIX-START:WS-VER-SUFFIX-LEN)
009980                       DELIMITED BY SIZE
009990                    WK-CAT-EXT(WK-GROUP-INNER) DELIMITED BY SPACE
010000                    INTO WS-UNIQUE-NAME
010010     ELSE
010020             STRING WS-BASE-NAME DELIMITED BY SPACE
010030                    "_" DELIMITED BY SIZE
010040                    WS-VER-SUFFIX-EDIT
010050                       (WS-VER-SUFFIX-START:WS-VER-SUFFIX-LEN)
010060                       DELIMITED BY SIZE
010070                    WK-CAT-EXT(WK-GROUP-INNER) DELIMITED BY SPACE
010080                    INTO WS-UNIQUE-NAME
010090     END-IF.
010100
010110 H299-BUILD-SUFFIXED-NAME-EX.
010120*---------------------------------------------------------------*
010130     EXIT.
010140
010150*---------------------------------------------------------------*
010160 H210-FIND-FIRST-DIGIT.
010170*---------------------------------------------------------------*
010180     IF      WS-VER-SUFFIX-CHAR(WS-SCAN-NDX) NOT = SPACE
010190             MOVE WS-SCAN-NDX TO WS-VER-SUFFIX-START.
010200
010210 H219-FIND-FIRST-DIGIT-EX.
010220*---------------------------------------------------------------*
010230     EXIT.
010240
010250 EJECT
010260*---------------------------------------------------------------*
010270* G000/G100 - COMMON SUGGESTION-WRITER.  SUG-ACTION-WK,
010280* SUG-REASON-WK AND SUG-TARGET-WK MUST BE SET BY THE CALLER;
010290* G000 ASSUMES THE PATH OF THE CURRENT WK-CAT-NDX, G100 TAKES
010300* THE INDEX FROM WK-GROUP-INNER (USED BY THE GROUPING PASSES).
010310*---------------------------------------------------------------*
010320 G000-WRITE-SUGGESTION.
010330*---------------------------------------------------------------*
010340     MOVE    WK-CAT-NDX       TO WK-GROUP-INNER.
010350     PERFORM G100-WRITE-SUGGESTION-FOR-INNER
010360        THRU G199-WRITE-SUGGESTION-FOR-INNER-EX.
010370
010380 G099-WRITE-SUGGESTION-EX.
010390*---------------------------------------------------------------*
010400     EXIT.
010410
010420*---------------------------------------------------------------*
010430 G100-WRITE-SUGGESTION-FOR-INNER.
010440*---------------------------------------------------------------*
010450     ADD     1                TO WS-SUG-SEQ.
010460     MOVE    SPACES           TO SUGGESTION-RECORD.
010470     MOVE    WS-SUG-SEQ       TO SUG-SEQ.
010480     MOVE    SUG-ACTION-WK    TO SUG-ACTION.
010490     MOVE    WK-CAT-PATH(WK-GROUP-INNER) TO SUG-PATH.
010500     MOVE    SUG-REASON-WK    TO SUG-REASON.
010510     MOVE    SUG-TARGET-WK    TO SUG-TARGET.
010520
010530     WRITE   SUGGESTION-RECORD.
010540     IF      NOT WK-C-SUCCESSFUL
010550             DISPLAY "FHKVRULE - WRITE ERROR - FHKSUGF"
010560             DISPLAY "FILE STATUS IS " WK-C-SUGF-STATUS.
010570
010580     ADD     1                TO WK-VRULE-SUG-TOTAL.
010590     EVALUATE SUG-ACTION-WK
010600         WHEN "DELETE"
010610             ADD 1            TO WK-VRULE-SUG-DELETE
010620         WHEN "RENAME"
010630             ADD 1            TO WK-VRULE-SUG-RENAME
010640         WHEN "CHMOD"
010650             ADD 1            TO WK-VRULE-SUG-CHMOD
010660         WHEN "MOVE"
010670             ADD 1            TO WK-VRULE-SUG-MOVE
010680     END-EVALUATE.
010690
010700 G199-WRITE-SUGGESTION-FOR-INNER-EX.
010710*---------------------------------------------------------------*
010720     EXIT.
010730
010740 EJECT
010750*---------------------------------------------------------------*
010760 Y900-ABNORMAL-TERMINATION.
010770*---------------------------------------------------------------*
010780     PERFORM Z000-END-PROGRAM-ROUTINE
010790        THRU Z099-END-PROGRAM-ROUTINE-EX.
010800     GOBACK.
010810
010820*---------------------------------------------------------------*
010830 Z000-END-PROGRAM-ROUTINE.
010840*---------------------------------------------------------------*
010850     CONTINUE.
010860
010870*---------------------------------------------------------------*
010880 Z099-END-PROGRAM-ROUTINE-EX.
010890*---------------------------------------------------------------*
010900     EXIT.
010910
010920******************************************************************
010930*************** END OF PROGRAM SOURCE - FHKVRULE ***************
010940******************************************************************

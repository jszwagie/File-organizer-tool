000010*****************************************************************
000020 IDENTIFICATION DIVISION.
000030*****************************************************************
000040 PROGRAM-ID.     FHKVEXEC.
000050 AUTHOR.         R K TIONG.
000060 INSTALLATION.   DATA CENTER SERVICES - BATCH SUPPORT.
000070 DATE-WRITTEN.   21 NOV 1988.
000080 DATE-COMPILED.
000090 SECURITY.       COMPANY CONFIDENTIAL - PRODUCTION LIBRARY FHKLIB.
000100*
000110*DESCRIPTION :  ACTION EXECUTOR / CONFIRMATION PASS.  WALKS THE
000120*               SUGGESTION FILE PRODUCED BY THE RULE ENGINE IN
000130*               LOCK STEP WITH THE OPERATOR'S DECISION CARDS AND
000140*               WRITES ONE ACTION-LOG-RECORD PER SUGGESTION
000150*               PROCESSED.  NO FILESYSTEM ACTION IS ACTUALLY
000160*               TAKEN BY THIS ROUTINE - THE ACTION LOG IS THE
000170*               RECORD OF WHAT WOULD HAVE BEEN DONE.
000180*
000190*================================================================
000200* HISTORY OF MODIFICATION:
000210*================================================================
000220* FHK0003 RKT   11/21/1988 - INITIAL VERSION.
000230*---------------------------------------------------------------*
000240* FHK0012 RKT   01/16/1989 - ADD THE "ALWAYS" AUTO-APPROVAL
000250*                             SWITCHES PER ACTION TYPE.
000260*---------------------------------------------------------------*
000270* FHK0020 PNC   05/09/1991 - REQ-1225 - Q DECISION NOW FLUSHES
000280*                             EVERY REMAINING SUGGESTION AS QUIT
000290*                             INSTEAD OF SIMPLY STOPPING SHORT -
000300*                             AUDIT WANTED A LOG LINE FOR EACH.
000310*---------------------------------------------------------------*
000320* FHK0026 MDS   11/02/1993 - REQ-1710 - MISSING/EXHAUSTED
000330*                             DECISION CARD FOR A GIVEN
000340*                             SUGGESTION NOW TREATED AS "N",
000350*                             NOT AS AN ABEND.
000360*---------------------------------------------------------------*
000370* FHKY2K1 DCB   09/14/1998 - Y2K READINESS REVIEW - NO DATE
000380*                             FIELDS PROCESSED BY THIS ROUTINE,
000390*                             NO CHANGE REQUIRED, LOGGED FOR
000400*                             SIGN-OFF ONLY.
000410*---------------------------------------------------------------*
000420* FHK0037 GLT   02/06/2001 - REQ-2140 - "NO SUGGESTIONS" CASE
000430*                             NOW WRITES A DISPLAY LINE FOR THE
000440*                             OPERATOR CONSOLE INSTEAD OF JUST
000450*                             FALLING THROUGH SILENTLY.
000460*---------------------------------------------------------------*
000470 EJECT
000480**********************
000490 ENVIRONMENT DIVISION.
000500**********************
000510 CONFIGURATION SECTION.
000520 SOURCE-COMPUTER.  IBM-AS400.
000530 OBJECT-COMPUTER.  IBM-AS400.
000540 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
000550                   I-O-FEEDBACK IS I-O-FEEDBACK-AREA
000560                   UPSI-0 IS UPSI-SWITCH-0
000570                     ON STATUS IS U0-ON
000580                     OFF STATUS IS U0-OFF.
000590
000600 INPUT-OUTPUT SECTION.
000610 FILE-CONTROL.
000620     SELECT FHKSUGF ASSIGN TO FHKSUGF
000630            ORGANIZATION    IS SEQUENTIAL
000640            FILE STATUS     IS WK-C-SUGF-STATUS.
000650
000660     SELECT FHKDECF ASSIGN TO FHKDECF
000670            ORGANIZATION    IS LINE SEQUENTIAL
000680            FILE STATUS     IS WK-C-DECF-STATUS.
000690
000700     SELECT FHKACTF ASSIGN TO FHKACTF
000710            ORGANIZATION    IS SEQUENTIAL
000720            FILE STATUS     IS WK-C-ACTF-STATUS.
000730
000740 EJECT
000750***************
000760 DATA DIVISION.
000770***************
000780 FILE SECTION.
000790**************
000800 FD  FHKSUGF
000810     LABEL RECORDS ARE OMITTED
000820     DATA RECORD IS SUGGESTION-RECORD.
000830     COPY FHFSUGL.
000840
000850 FD  FHKDECF
000860     LABEL RECORDS ARE OMITTED
000870     DATA RECORD IS DECISION-RECORD.
000880     COPY FHFDECL.
000890
000900*  ALTERNATE VIEW OF THE DECISION CARD - LETS US TEST FOR A
000910*  BLANK/GARBAGE CHOICE BYTE WITHOUT A SEPARATE 88 ON DEC-CHOICE
000920*  ITSELF (DEC-CHOICE IS SHARED BY THE FOUR VALID-VALUE 88S).
000930 01  DECISION-CARD-VIEW REDEFINES DECISION-RECORD.
000940     05  FILLER                    PIC X(05).
000950     05  DEC-CHOICE-RAW             PIC X(01).
000960     05  FILLER                    PIC X(74).
000970
000980 FD  FHKACTF
000990     LABEL RECORDS ARE OMITTED
001000     DATA RECORD IS ACTION-LOG-RECORD.
001010     COPY FHFACTL.
001020
001030*  ALTERNATE VIEW OF THE LOGGED RESULT - THE FIRST BYTE OF
001040*  LOG-RESULT IS ENOUGH TO TELL EXECUTED/SKIPPED/QUIT APART FOR
001050*  THE OPERATOR TRACE, WITHOUT AN 8-BYTE COMPARE EACH TIME.
001060 01  ACTION-LOG-RESULT-VIEW REDEFINES ACTION-LOG-RECORD.
001070     05  FILLER                    PIC X(251).
001080     05  LOG-RESULT-FIRST-CHAR     PIC X(01).
001090     05  FILLER                    PIC X(107).
001100
001110*************************
001120 WORKING-STORAGE SECTION.
001130*************************
001140 01  FILLER              PIC X(24)  VALUE
001150     "** PROGRAM FHKVEXEC   **".
001160
001170 01  WK-C-COMMON.
001180     05  WK-C-SUGF-STATUS          PIC X(02) VALUE SPACES.
001190         88  WK-C-SUGF-SUCCESSFUL            VALUE "00".
001200         88  WK-C-SUGF-END-OF-FILE            VALUE "10".
001210     05  WK-C-DECF-STATUS          PIC X(02) VALUE SPACES.
001220         88  WK-C-DECF-SUCCESSFUL            VALUE "00".
001230         88  WK-C-DECF-END-OF-FILE            VALUE "10".
001240     05  WK-C-ACTF-STATUS          PIC X(02) VALUE SPACES.
001250         88  WK-C-ACTF-SUCCESSFUL            VALUE "00".
001260     05  FILLER                    PIC X(20).
001270
001280 01  WK-C-WORK-AREA.
001290     05  WS-SUGF-EOF-SW            PIC X(01) VALUE "N".
001300         88  WS-SUGF-EOF                     VALUE "Y".
001310     05  WS-DECF-EOF-SW            PIC X(01) VALUE "N".
001320         88  WS-DECF-EOF                     VALUE "Y".
001330     05  WS-QUIT-SW                PIC X(01) VALUE "N".
001340         88  WS-QUIT-IN-EFFECT               VALUE "Y".
001350     05  WS-DECISION-PENDING-SW    PIC X(01) VALUE "N".
001360*                                "Y" - A DECISION CARD HAS BEEN
001370*                                READ AHEAD BUT NOT YET MATCHED
001380*                                TO A SUGGESTION SEQUENCE NUMBER.
001390     05  WS-EFFECTIVE-CHOICE       PIC X(04).
001400     05  WS-RESULT-TEXT            PIC X(08).
001410     05  FILLER                    PIC X(15).
001420
001430*  FHK0044 - RUNNING COUNT OF SUGGESTIONS PROCESSED IS A
001440*  STANDALONE 77-LEVEL ITEM - IT DOES NOT DESCRIBE ANY RECORD,
001450*  IT IS JUST THE LOOP TALLY THE CALLER READS BACK.
001460 77  WS-SUG-COUNT                  PIC 9(05) COMP VALUE ZERO.
001470*  ALWAYS-APPROVE SWITCHES, ONE PER ACTION TYPE.  ONCE SET BY AN
001480*  "A" DECISION, EVERY LATER SUGGESTION OF THAT TYPE IS EXECUTED
001490*  WITHOUT CONSUMING A DECISION CARD.
001500 01  WK-ALWAYS-SWITCHES.
001510     05  WS-ALWAYS-DELETE-SW       PIC X(01) VALUE "N".
001520         88  WS-ALWAYS-DELETE                VALUE "Y".
001530     05  WS-ALWAYS-RENAME-SW       PIC X(01) VALUE "N".
001540         88  WS-ALWAYS-RENAME                VALUE "Y".
001550     05  WS-ALWAYS-CHMOD-SW        PIC X(01) VALUE "N".
001560         88  WS-ALWAYS-CHMOD                 VALUE "Y".
001570     05  WS-ALWAYS-MOVE-SW         PIC X(01) VALUE "N".
001580         88  WS-ALWAYS-MOVE                  VALUE "Y".
001590     05  FILLER                    PIC X(10).
001600
001610*  ONE-CHARACTER VIEW OF EACH ALWAYS-SWITCH LAID SIDE BY SIDE -
001620*  LETS THE END-OF-RUN TRACE DISPLAY THE FOUR FLAGS IN ONE SHOT
001630*  RATHER THAN FOUR SEPARATE DISPLAY STATEMENTS.
001640 01  WS-ALWAYS-TRACE-AREA.
001650     05  WS-ALWAYS-TRACE-CHAR      PIC X(01) OCCURS 4 TIMES.
001660 01  WS-ALWAYS-TRACE-VIEW REDEFINES WS-ALWAYS-TRACE-AREA.
001670     05  WS-ALWAYS-TRACE-DELETE    PIC X(01).
001680     05  WS-ALWAYS-TRACE-RENAME    PIC X(01).
001690     05  WS-ALWAYS-TRACE-CHMOD     PIC X(01).
001700     05  WS-ALWAYS-TRACE-MOVE      PIC X(01).
001710
001720 01  WK-CURRENT-DECISION.
001730     05  WS-CURR-DEC-SEQ           PIC 9(05).
001740     05  WS-CURR-DEC-CHOICE        PIC X(01).
001750     05  FILLER                    PIC X(14).
001760
001770 EJECT
001780 LINKAGE SECTION.
001790*****************
001800     COPY VEXEC.
001810
001820 EJECT
001830***********************************************
001840 PROCEDURE DIVISION USING WK-VEXEC.
001850***********************************************
001860 MAIN-MODULE.
001870     MOVE ZERO               TO WK-VEXEC-ACTS-EXEC
001880                                WK-VEXEC-ACTS-SKIP
001890                                WK-VEXEC-ACTS-QUIT.
001900
001910     OPEN    INPUT FHKSUGF.
001920     OPEN    INPUT FHKDECF.
001930     OPEN    OUTPUT FHKACTF.
001940
001950     IF      NOT WK-C-SUGF-SUCCESSFUL
001960             DISPLAY "FHKVEXEC - OPEN FILE ERROR - FHKSUGF"
001970             DISPLAY "FILE STATUS IS " WK-C-SUGF-STATUS
001980             GO TO Z000-END-PROGRAM-ROUTINE.
001990
002000     PERFORM A100-READ-ONE-SUGGESTION
002010        THRU A199-READ-ONE-SUGGESTION-EX.
002020
002030     IF      WS-SUGF-EOF
002040             DISPLAY
002050             "FHKVEXEC - NO SUGGESTIONS TO PROCESS THIS RUN"
002060             GO TO Z000-END-PROGRAM-ROUTINE.
002070
002080     PERFORM B000-PROCESS-ONE-SUGGESTION
002090        THRU B099-PROCESS-ONE-SUGGESTION-EX
002100        UNTIL WS-SUGF-EOF.
002110
002120 Z000-END-PROGRAM-ROUTINE.
002130*---------------------------------------------------------------*
002140     MOVE    WS-ALWAYS-DELETE-SW  TO WS-ALWAYS-TRACE-DELETE.
002150     MOVE    WS-ALWAYS-RENAME-SW  TO WS-ALWAYS-TRACE-RENAME.
002160     MOVE    WS-ALWAYS-CHMOD-SW   TO WS-ALWAYS-TRACE-CHMOD.
002170     MOVE    WS-ALWAYS-MOVE-SW    TO WS-ALWAYS-TRACE-MOVE.
002180     DISPLAY "FHKVEXEC - ALWAYS SWITCHES D/R/C/M AT END OF RUN "
002190             WS-ALWAYS-TRACE-AREA.
002200
002210     CLOSE   FHKSUGF FHKDECF FHKACTF.
002220     GOBACK.
002230
002240 EJECT
002250*---------------------------------------------------------------*
002260* FHK0003 - READ ONE SUGGESTION RECORD.
002270*---------------------------------------------------------------*
002280 A100-READ-ONE-SUGGESTION.
002290*---------------------------------------------------------------*
002300     READ    FHKSUGF.
002310     IF      WK-C-SUGF-END-OF-FILE
002320             MOVE "Y"        TO WS-SUGF-EOF-SW
002330             GO TO A199-READ-ONE-SUGGESTION-EX.
002340
002350     IF      NOT WK-C-SUGF-SUCCESSFUL
002360             DISPLAY "FHKVEXEC - READ FILE ERROR - FHKSUGF"
002370             DISPLAY "FILE STATUS IS " WK-C-SUGF-STATUS
002380             MOVE "Y"        TO WS-SUGF-EOF-SW
002390             GO TO A199-READ-ONE-SUGGESTION-EX.
002400
002410     ADD     1                TO WS-SUG-COUNT.
002420
002430 A199-READ-ONE-SUGGESTION-EX.
002440*---------------------------------------------------------------*
002450     EXIT.
002460
002470*---------------------------------------------------------------*
002480* FHK0012 - READ ONE DECISION CARD, IF ANY REMAIN.
002490*---------------------------------------------------------------*
002500 A200-READ-ONE-DECISION.
002510*---------------------------------------------------------------*
002520     IF      WS-DECF-EOF
002530             GO TO A299-READ-ONE-DECISION-EX.
002540
002550     READ    FHKDECF.
002560     IF      WK-C-DECF-END-OF-FILE
002570             MOVE "Y"        TO WS-DECF-EOF-SW
002580             GO TO A299-READ-ONE-DECISION-EX.
002590
002600     IF      NOT WK-C-DECF-SUCCESSFUL
002610             DISPLAY "FHKVEXEC - READ FILE ERROR - FHKDECF"
002620             DISPLAY "FILE STATUS IS " WK-C-DECF-STATUS
002630             MOVE "Y"        TO WS-DECF-EOF-SW
002640             GO TO A299-READ-ONE-DECISION-EX.
002650
002660     MOVE    DEC-SEQ          TO WS-CURR-DEC-SEQ.
002670     MOVE    DEC-CHOICE       TO WS-CURR-DEC-CHOICE.
002680     MOVE    "Y"              TO WS-DECISION-PENDING-SW.
002690
002700 A299-READ-ONE-DECISION-EX.
002710*---------------------------------------------------------------*
002720     EXIT.
002730
002740 EJECT
002750*---------------------------------------------------------------*
002760* FHK0020 - ONE SUGGESTION, START TO FINISH: DETERMINE ITS
002770*           EFFECTIVE DISPOSITION, LOG IT, READ THE NEXT
002780*           SUGGESTION, REPEAT.
002790*---------------------------------------------------------------*
002800 B000-PROCESS-ONE-SUGGESTION.
002810*---------------------------------------------------------------*
002820     IF      WS-QUIT-IN-EFFECT
002830             MOVE "QUIT"      TO WS-EFFECTIVE-CHOICE
002840             GO TO B090-LOG-AND-CONTINUE.
002850
002860     EVALUATE TRUE
002870         WHEN SUG-ACTION = "DELETE" AND WS-ALWAYS-DELETE
002880             MOVE "Y"         TO WS-EFFECTIVE-CHOICE
002890         WHEN SUG-ACTION = "RENAME" AND WS-ALWAYS-RENAME
002900             MOVE "Y"         TO WS-EFFECTIVE-CHOICE
002910         WHEN SUG-ACTION = "CHMOD " AND WS-ALWAYS-CHMOD
002920             MOVE "Y"         TO WS-EFFECTIVE-CHOICE
002930         WHEN SUG-ACTION = "MOVE  " AND WS-ALWAYS-MOVE
002940             MOVE "Y"         TO WS-EFFECTIVE-CHOICE
002950         WHEN OTHER
002960             PERFORM C100-OBTAIN-DECISION-CHOICE
002970                THRU C199-OBTAIN-DECISION-CHOICE-EX
002980     END-EVALUATE.
002990
003000 B090-LOG-AND-CONTINUE.
003010*---------------------------------------------------------------*
003020     PERFORM D000-DISPOSE-SUGGESTION
003030        THRU D099-DISPOSE-SUGGESTION-EX.
003040
003050     PERFORM A100-READ-ONE-SUGGESTION
003060        THRU A199-READ-ONE-SUGGESTION-EX.
003070
003080 B099-PROCESS-ONE-SUGGESTION-EX.
003090*---------------------------------------------------------------*
003100     EXIT.
003110
003120 EJECT
003130*---------------------------------------------------------------*
003140* FHK0026 - PULL THE NEXT DECISION CARD IF ONE IS NOT ALREADY
003150*           WAITING, MATCH IT TO THIS SUGGESTION BY SEQUENCE
003160*           NUMBER.  A MISSING OR MISMATCHED CARD DEFAULTS TO N.
003170*---------------------------------------------------------------*
003180 C100-OBTAIN-DECISION-CHOICE.
003190*---------------------------------------------------------------*
003200     IF      WS-DECISION-PENDING-SW = "N"
003210             PERFORM A200-READ-ONE-DECISION
003220                THRU A299-READ-ONE-DECISION-EX.
003230
003240     IF      WS-DECISION-PENDING-SW = "N"
003250             OR WS-CURR-DEC-SEQ NOT = SUG-SEQ
003260             MOVE "N"         TO WS-EFFECTIVE-CHOICE
003270             GO TO C199-OBTAIN-DECISION-CHOICE-EX.
003280
003290*  THE PENDING CARD MATCHES THIS SUGGESTION - CONSUME IT.
003300     MOVE    "N"              TO WS-DECISION-PENDING-SW.
003310
003320     EVALUATE WS-CURR-DEC-CHOICE
003330         WHEN "Y"
003340             MOVE "Y"         TO WS-EFFECTIVE-CHOICE
003350         WHEN "A"
003360             MOVE "Y"         TO WS-EFFECTIVE-CHOICE
003370             PERFORM C200-SET-ALWAYS-SWITCH
003380                THRU C299-SET-ALWAYS-SWITCH-EX
003390         WHEN "Q"
003400             MOVE "Y"         TO WS-QUIT-SW
003410             MOVE "QUIT"      TO WS-EFFECTIVE-CHOICE
003420         WHEN OTHER
003430             IF  DEC-CHOICE-RAW NOT = "N"
003440                 DISPLAY "FHKVEXEC - INVALID DECISION CHOICE "
003450                         DEC-CHOICE-RAW " AT SEQUENCE "
003460                         WS-CURR-DEC-SEQ " - TREATED AS N"
003470             END-IF
003480             MOVE "N"         TO WS-EFFECTIVE-CHOICE
003490     END-EVALUATE.
003500
003510 C199-OBTAIN-DECISION-CHOICE-EX.
003520*---------------------------------------------------------------*
003530     EXIT.
003540
003550*---------------------------------------------------------------*
003560 C200-SET-ALWAYS-SWITCH.
003570*---------------------------------------------------------------*
003580     EVALUATE SUG-ACTION
003590         WHEN "DELETE"
003600             MOVE "Y"         TO WS-ALWAYS-DELETE-SW
003610         WHEN "RENAME"
003620             MOVE "Y"         TO WS-ALWAYS-RENAME-SW
003630         WHEN "CHMOD "
003640             MOVE "Y"         TO WS-ALWAYS-CHMOD-SW
003650         WHEN "MOVE  "
003660             MOVE "Y"         TO WS-ALWAYS-MOVE-SW
003670     END-EVALUATE.
003680
003690 C299-SET-ALWAYS-SWITCH-EX.
003700*---------------------------------------------------------------*
003710     EXIT.
003720
003730 EJECT
003740*---------------------------------------------------------------*
003750* FHK0003 - TRANSLATE THE EFFECTIVE CHOICE INTO A RESULT CODE,
003760*           WRITE THE ACTION-LOG-RECORD, BUMP THE RUN COUNTERS.
003770*---------------------------------------------------------------*
003780 D000-DISPOSE-SUGGESTION.
003790*---------------------------------------------------------------*
003800     EVALUATE WS-EFFECTIVE-CHOICE
003810         WHEN "Y"
003820             MOVE "EXECUTED" TO WS-RESULT-TEXT
003830             ADD  1          TO WK-VEXEC-ACTS-EXEC
003840         WHEN "QUIT"
003850             MOVE "QUIT    " TO WS-RESULT-TEXT
003860             ADD  1          TO WK-VEXEC-ACTS-QUIT
003870         WHEN OTHER
003880             MOVE "SKIPPED " TO WS-RESULT-TEXT
003890             ADD  1          TO WK-VEXEC-ACTS-SKIP
003900     END-EVALUATE.
003910
003920     MOVE    SPACES           TO ACTION-LOG-RECORD.
003930     MOVE    SUG-SEQ          TO LOG-SEQ.
003940     MOVE    SUG-ACTION       TO LOG-ACTION.
003950     MOVE    SUG-PATH         TO LOG-PATH.
003960     MOVE    SUG-TARGET       TO LOG-TARGET.
003970     MOVE    WS-RESULT-TEXT   TO LOG-RESULT.
003980
003990     WRITE   ACTION-LOG-RECORD.
004000     IF      NOT WK-C-ACTF-SUCCESSFUL
004010             DISPLAY "FHKVEXEC - WRITE ERROR - FHKACTF"
004020             DISPLAY "FILE STATUS IS " WK-C-ACTF-STATUS.
004030
004040     IF      LOG-RESULT-FIRST-CHAR = "Q"
004050             DISPLAY "FHKVEXEC - RUN QUIT AT SEQUENCE " SUG-SEQ.
004060
004070 D099-DISPOSE-SUGGESTION-EX.
004080*---------------------------------------------------------------*
004090     EXIT.
004100
004110******************************************************************
004120*************** END OF PROGRAM SOURCE - FHKVEXEC ***************
004130******************************************************************

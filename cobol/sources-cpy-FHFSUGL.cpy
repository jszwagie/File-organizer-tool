000010*****************************************************************
000020* AMENDMENT HISTORY:
000030*****************************************************************
000040* FHK0007 RKT   11/03/1988 - INITIAL VERSION.
000050* FHK0033 MDS   02/17/1990 - REQ-0812 - RECORD LENGTH RAISED
000060*                            FROM 311 TO 371 SO SUG-TARGET CAN
000070*                            HOLD A FULL TARGET-DIR + NAME PAIR
000080*                            FOR THE MOVE ACTION.
000090* FHKY2K1 DCB   09/14/1998 - Y2K READINESS REVIEW - NO DATE
000100*                            FIELDS IN THIS RECORD, NO CHANGE
000110*                            REQUIRED, LOGGED FOR SIGN-OFF ONLY.
000120*****************************************************************
000130
000140FHK0033*  01  SUGGESTION-RECORD            PIC X(311).
000150 01  SUGGESTION-RECORD            PIC X(371).
000160
000170*****************************************************************
000180* I-O FORMAT: SUGGESTION-REC-DATA
000190* FROM FILE FHKSUGF
000200* RULE-ENGINE SUGGESTED ACTION - ONE PER RULE HIT
000210*****************************************************************
000220
000230 05  SUGGESTION-REC-DATA REDEFINES SUGGESTION-RECORD.
000240
000250     06  SUG-SEQ                   PIC 9(5).
000260*        SEQUENCE NUMBER, GENERATION ORDER
000270
000280     06  SUG-ACTION                PIC X(6).
000290*        DELETE / RENAME / CHMOD  / MOVE
000300
000310     06  SUG-PATH                  PIC X(120).
000320*        PATH OF THE FILE THE SUGGESTION APPLIES TO
000330
000340     06  SUG-REASON                PIC X(60).
000350*        HUMAN-READABLE REASON TEXT
000360
000370     06  SUG-TARGET                PIC X(120).
000380*        RENAME - NEW NAME, SAME DIRECTORY
000390*        MOVE   - NEW FULL PATH
000400*        CHMOD  - NEW PERMISSION STRING
000410*        DELETE - SPACES
000420
000430     06  FILLER                    PIC X(60).

000010*****************************************************************
000020* COPYBOOK  : FHFSETL
000030* RECORD    : SETTINGS-RECORD
000040* FILE      : FHKSETL  (RUN PARAMETER / RULE SETTINGS CARD FILE)
000050*****************************************************************
000060* HISTORY OF MODIFICATION:
000070* FHK0001 RKT 11/03/1988 - INITIAL VERSION - ONE KEY/VALUE PAIR
000080*                          PER CARD, KEY IN COLS 1-20.
000090* FHK0043 DCB 09/22/2003 - REQ-2617 - DROPPED THE RESERVED
000100*                          TRAILING FILLER ADDED BY FHK0039 -
000110*                          CARD WAS NEVER RELEASED WITH THE EXTRA
000120*                          20 BYTES AND STANDARDS ASKED THAT THE
000130*                          CARD STAY AT 80 COLUMNS, KEY PLUS VALUE.
000140*****************************************************************
000150 01  SETTINGS-RECORD.
000160     05  SET-KEY                   PIC X(20).
000170*                                RECOGNIZED KEYS -
000180*                                  BAD-CHARS, REPLACEMENT,
000190*                                  TEMP-EXTS, DEFAULT-PERM,
000200*                                  TARGET-DIR.  UNKNOWN KEYS
000210*                                  ARE IGNORED BY THE LOADER.
000220     05  SET-VALUE                 PIC X(60).
000230*                                SETTING VALUE - LEFT JUSTIFIED.

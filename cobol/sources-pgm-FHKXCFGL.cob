000010*****************************************************************
000020 IDENTIFICATION DIVISION.
000030*****************************************************************
000040 PROGRAM-ID.     FHKXCFGL.
000050 AUTHOR.         R K TIONG.
000060 INSTALLATION.   DATA CENTER SERVICES - BATCH SUPPORT.
000070 DATE-WRITTEN.   03 NOV 1988.
000080 DATE-COMPILED.
000090 SECURITY.       COMPANY CONFIDENTIAL - PRODUCTION LIBRARY FHKLIB.
000100*
000110*DESCRIPTION :  THIS ROUTINE LOADS THE RULE-ENGINE RUN SETTINGS
000120*               FROM THE SETTINGS CARD FILE (FHKSETL) AND HANDS
000130*               BACK THE TARGET DIRECTORY, THE REPLACEMENT
000140*               CHARACTER, THE DEFAULT PERMISSION STRING AND THE
000150*               BAD-CHARACTER / TEMPORARY-EXTENSION TABLES TO THE
000160*               CALLING DRIVER (FHKCLEAN).  A MISSING OR
000170*               UNOPENABLE SETTINGS FILE IS A FATAL START-UP
000180*               ERROR FOR THE WHOLE RUN.
000190*
000200*================================================================
000210* HISTORY OF MODIFICATION:
000220*================================================================
000230* FHK0001 RKT   11/03/1988 - INITIAL VERSION - LOADS TARGET-DIR,
000240*                             REPLACEMENT, DEFAULT-PERM.
000250*---------------------------------------------------------------*
000260* FHK0009 RKT   12/19/1988 - ADD BAD-CHARS AND TEMP-EXTS CARD
000270*                             PARSING - PREVIOUSLY HARD CODED IN
000280*                             THE ANALYZER ITSELF.
000290*---------------------------------------------------------------*
000300* FHK0017 PNC   04/22/1991 - REQ-1140 - BADCHR/TEMPEXT TABLES
000310*                             RAISED FROM 10 TO 20 ENTRIES - SOME
000320*                             SITES RAN OUT OF ROOM ON THE CARD.
000330*---------------------------------------------------------------*
000340* FHK0024 MDS   08/30/1993 - REQ-0940 - UNKNOWN SET-KEY VALUES
000350*                             ARE NOW SILENTLY IGNORED INSTEAD OF
000360*                             ABENDING - LETS SITES CARRY REMARK
000370*                             CARDS IN THE DECK.
000380*---------------------------------------------------------------*
000390* FHKY2K1 DCB   09/14/1998 - Y2K READINESS REVIEW - NO DATE
000400*                             FIELDS PROCESSED BY THIS ROUTINE,
000410*                             NO CHANGE REQUIRED, LOGGED FOR
000420*                             SIGN-OFF ONLY.
000430*---------------------------------------------------------------*
000440* FHK0031 GLT   06/11/2001 - REQ-2210 - ABEND MESSAGE NOW SHOWS
000450*                             THE FILE STATUS CODE - HELP DESK
000460*                             COULDN'T DIAGNOSE FAILURES FROM
000470*                             THE OLD MESSAGE ALONE.
000480*---------------------------------------------------------------*
000490 EJECT
000500**********************
000510 ENVIRONMENT DIVISION.
000520**********************
000530 CONFIGURATION SECTION.
000540 SOURCE-COMPUTER.  IBM-AS400.
000550 OBJECT-COMPUTER.  IBM-AS400.
000560
000570 INPUT-OUTPUT SECTION.
000580 FILE-CONTROL.
000590     SELECT FHKSETL ASSIGN TO FHKSETL
000600            ORGANIZATION    IS LINE SEQUENTIAL
000610            FILE STATUS     IS WK-C-FILE-STATUS.
000620
000630 EJECT
000640***************
000650 DATA DIVISION.
000660***************
000670 FILE SECTION.
000680**************
000690 FD  FHKSETL
000700     LABEL RECORDS ARE OMITTED
000710     DATA RECORD IS SETTINGS-RECORD.
000720     COPY FHFSETL.
000730
000740*  ALTERNATE VIEW OF THE SETTINGS CARD - PICKS OFF JUST THE
000750*  FIRST THREE BYTES OF SET-VALUE, WHICH IS ALL A DEFAULT-PERM
000760*  CARD EVER CARRIES.  SAVES A REFERENCE-MODIFIED MOVE.
000770 01  SETTINGS-CARD-VIEW REDEFINES SETTINGS-RECORD.
000780     05  FILLER                    PIC X(20).
000790     05  SET-VALUE-FIRST3          PIC X(03).
000800     05  FILLER                    PIC X(57).
000810
000820*************************
000830 WORKING-STORAGE SECTION.
000840*************************
000850 01  FILLER              PIC X(24)  VALUE
000860     "** PROGRAM FHKXCFGL   **".
000870
000880* ------------------ PROGRAM WORKING STORAGE -------------------*
000890 01  WK-C-COMMON.
000900     COPY FHKCOM.
000910
000920 01  WK-C-WORK-AREA.
000930     05  WS-EOF-SW                 PIC X(01) VALUE "N".
000940         88  WS-EOF                          VALUE "Y".
000950     05  WS-TOKEN-AREA             PIC X(60).
000960
000970*  FHK0044 - THE LIST-SCANNER SUBSCRIPTS BELOW ARE STANDALONE
000980*  77-LEVEL WORK CELLS, NOT PART OF WK-C-WORK-AREA'S SHAPE -
000990*  THEY ARE PURE SCRATCH, RESET EACH TIME A LIST IS TOKENIZED.
001000 77  WS-SCAN-NDX                   PIC 9(02) COMP.
001010 77  WS-TOKEN-START                PIC 9(02) COMP.
001020 77  WS-TOKEN-LEN                  PIC 9(02) COMP.
001030
001040*  ALTERNATE VIEW OF THE TOKEN AREA - USED ONE CHARACTER AT A
001050*  TIME BY THE BAD-CHAR AND TEMP-EXT LIST SCANNERS SO THE SAME
001060*  60-BYTE VALUE FIELD SERVES BOTH TABLE-BUILD ROUTINES.
001070     05  WS-TOKEN-CHARS REDEFINES WS-TOKEN-AREA.
001080         10  WS-TOKEN-CHAR         PIC X(01) OCCURS 60 TIMES.
001090
001100*  ALTERNATE VIEW OF THE INBOUND SETTINGS CARD - LETS US TEST
001110*  WHETHER THE KEY FIELD IS A REMARK CARD (COLUMN 1 = "*")
001120*  WITHOUT DECLARING A SEPARATE ONE-BYTE FIELD FOR IT.
001130     05  WS-CARD-VIEW REDEFINES WS-TOKEN-AREA.
001140         10  WS-CARD-MARKER        PIC X(01).
001150         10  FILLER                PIC X(59).
001160
001170 EJECT
001180 LINKAGE SECTION.
001190*****************
001200     COPY XCFGL.
001210
001220 EJECT
001230***********************************************
001240 PROCEDURE DIVISION USING WK-XCFGL.
001250***********************************************
001260 MAIN-MODULE.
001270     MOVE "N"                TO WK-XCFGL-ABEND-SW.
001280     MOVE SPACES             TO WK-XCFGL-TARGET-DIR.
001290     MOVE SPACES             TO WK-XCFGL-REPLACE-CHR.
001300     MOVE SPACES             TO WK-XCFGL-DFLT-PERM.
001310     MOVE ZERO               TO WK-XCFGL-BADCHR-CNT.
001320     MOVE ZERO               TO WK-XCFGL-TEMPEXT-CNT.
001330
001340     PERFORM A000-LOAD-SETTINGS-FILE
001350        THRU A099-LOAD-SETTINGS-FILE-EX.
001360     IF      WK-XCFGL-ABEND
001370             GO TO Y900-ABNORMAL-TERMINATION.
001380
001390     PERFORM B000-APPLY-DEFAULTS
001400        THRU B099-APPLY-DEFAULTS-EX.
001410
001420     PERFORM Z000-END-PROGRAM-ROUTINE
001430        THRU Z099-END-PROGRAM-ROUTINE-EX.
001440     GOBACK.
001450
001460 EJECT
001470*---------------------------------------------------------------*
001480* FHK0001 - OPEN THE SETTINGS CARD FILE AND LOAD EVERY RECOGNIZED
001490*           KEY/VALUE PAIR INTO THE OUTPUT LINKAGE AREA.
001500*---------------------------------------------------------------*
001510 A000-LOAD-SETTINGS-FILE.
001520*---------------------------------------------------------------*
001530     OPEN    INPUT FHKSETL.
001540     IF      NOT WK-C-SUCCESSFUL
001550             DISPLAY "FHKXCFGL - OPEN FILE ERROR - FHKSETL"
001560             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001570             MOVE "Y"        TO WK-XCFGL-ABEND-SW
001580             GO TO A099-LOAD-SETTINGS-FILE-EX.
001590
001600     PERFORM A100-READ-ONE-CARD
001610        THRU A199-READ-ONE-CARD-EX
001620        UNTIL WS-EOF.
001630
001640     CLOSE   FHKSETL.
001650     GO TO A099-LOAD-SETTINGS-FILE-EX.
001660
001670 A099-LOAD-SETTINGS-FILE-EX.
001680*---------------------------------------------------------------*
001690     EXIT.
001700
001710*---------------------------------------------------------------*
001720 A100-READ-ONE-CARD.
001730*---------------------------------------------------------------*
001740     READ    FHKSETL.
001750     IF      WK-C-END-OF-FILE
001760             MOVE "Y"        TO WS-EOF-SW
001770             GO TO A199-READ-ONE-CARD-EX.
001780
001790     IF      NOT WK-C-SUCCESSFUL
001800             DISPLAY "FHKXCFGL - READ FILE ERROR - FHKSETL"
001810             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001820             MOVE "Y"        TO WS-EOF-SW
001830             GO TO A199-READ-ONE-CARD-EX.
001840
001850     EVALUATE SET-KEY
001860         WHEN "TARGET-DIR"
001870             MOVE SET-VALUE(1:60) TO WK-XCFGL-TARGET-DIR(1:60)
001880         WHEN "REPLACEMENT"
001890             MOVE SET-VALUE(1:1)  TO WK-XCFGL-REPLACE-CHR
001900         WHEN "DEFAULT-PERM"
001910             MOVE SET-VALUE-FIRST3 TO WK-XCFGL-DFLT-PERM
001920         WHEN "BAD-CHARS"
001930             PERFORM C100-PARSE-BADCHR-LIST
001940                THRU C199-PARSE-BADCHR-LIST-EX
001950         WHEN "TEMP-EXTS"
001960             PERFORM C200-PARSE-TEMPEXT-LIST
001970                THRU C299-PARSE-TEMPEXT-LIST-EX
001980* FHK0024 - UNRECOGNIZED KEYS (INCLUDING REMARK CARDS) FALL
001990*           THROUGH HERE AND ARE SIMPLY IGNORED.
002000         WHEN OTHER
002010             CONTINUE
002020     END-EVALUATE.
002030
002040 A199-READ-ONE-CARD-EX.
002050*---------------------------------------------------------------*
002060     EXIT.
002070
002080 EJECT
002090*---------------------------------------------------------------*
002100* FHK0009 - SCAN THE 60-BYTE VALUE FIELD FOR SINGLE-CHARACTER,
002110*           SPACE-SEPARATED BAD-CHARACTER TOKENS AND LOAD THEM
002120*           INTO WK-XCFGL-BADCHR-TBL.
002130*---------------------------------------------------------------*
002140 C100-PARSE-BADCHR-LIST.
002150*---------------------------------------------------------------*
002160     MOVE SET-VALUE          TO WS-TOKEN-AREA.
002170     MOVE 1                  TO WS-SCAN-NDX.
002180
002190     PERFORM C110-SCAN-ONE-BADCHR
002200        THRU C119-SCAN-ONE-BADCHR-EX
002210        VARYING WS-SCAN-NDX FROM 1 BY 1
002220           UNTIL WS-SCAN-NDX > 60
002230              OR WK-XCFGL-BADCHR-CNT = 20.
002240
002250     GO TO C199-PARSE-BADCHR-LIST-EX.
002260
002270 C199-PARSE-BADCHR-LIST-EX.
002280*---------------------------------------------------------------*
002290     EXIT.
002300
002310*---------------------------------------------------------------*
002320 C110-SCAN-ONE-BADCHR.
002330*---------------------------------------------------------------*
002340     IF      WS-TOKEN-CHAR(WS-SCAN-NDX) NOT = SPACE
002350             ADD  1                TO WK-XCFGL-BADCHR-CNT
002360             MOVE WS-TOKEN-CHAR(WS-SCAN-NDX)
002370                                    TO WK-XCFGL-BADCHR-TBL
002380                                       (WK-XCFGL-BADCHR-CNT).
002390
002400 C119-SCAN-ONE-BADCHR-EX.
002410*---------------------------------------------------------------*
002420     EXIT.
002430
002440 EJECT
002450*---------------------------------------------------------------*
002460* FHK0009 - SCAN THE 60-BYTE VALUE FIELD FOR SPACE-SEPARATED
002470*           EXTENSION TOKENS (UP TO 10 BYTES EACH) AND LOAD THEM
002480*           INTO WK-XCFGL-TEMPEXT-TBL.
002490*---------------------------------------------------------------*
002500 C200-PARSE-TEMPEXT-LIST.
002510*---------------------------------------------------------------*
002520     MOVE SET-VALUE          TO WS-TOKEN-AREA.
002530     MOVE ZERO                TO WS-TOKEN-START.
002540     MOVE ZERO                TO WS-TOKEN-LEN.
002550     MOVE 1                   TO WS-SCAN-NDX.
002560
002570     PERFORM C210-SCAN-ONE-EXT-CHAR
002580        THRU C219-SCAN-ONE-EXT-CHAR-EX
002590        VARYING WS-SCAN-NDX FROM 1 BY 1
002600           UNTIL WS-SCAN-NDX > 61
002610              OR WK-XCFGL-TEMPEXT-CNT = 20.
002620
002630     GO TO C299-PARSE-TEMPEXT-LIST-EX.
002640
002650 C299-PARSE-TEMPEXT-LIST-EX.
002660*---------------------------------------------------------------*
002670     EXIT.
002680
002690*---------------------------------------------------------------*
002700 C210-SCAN-ONE-EXT-CHAR.
002710*---------------------------------------------------------------*
002720*  TREAT THE (IMAGINARY) 61ST BYTE AS A TRAILING SPACE SO THAT
002730*  A TOKEN RUNNING TO THE END OF THE FIELD STILL GETS CLOSED
002740*  OFF AND STORED.
002750*---------------------------------------------------------------*
002760     IF      WS-SCAN-NDX > 60
002770             IF WS-TOKEN-LEN > ZERO
002780                PERFORM C220-STORE-EXT-TOKEN
002790                   THRU C229-STORE-EXT-TOKEN-EX
002800             END-IF
002810             GO TO C219-SCAN-ONE-EXT-CHAR-EX.
002820
002830     IF      WS-TOKEN-CHAR(WS-SCAN-NDX) NOT = SPACE
002840             IF WS-TOKEN-LEN = ZERO
002850                MOVE WS-SCAN-NDX  TO WS-TOKEN-START
002860             END-IF
002870             ADD  1               TO WS-TOKEN-LEN
002880     ELSE
002890             IF WS-TOKEN-LEN > ZERO
002900                PERFORM C220-STORE-EXT-TOKEN
002910                   THRU C229-STORE-EXT-TOKEN-EX
002920             END-IF.
002930
002940 C219-SCAN-ONE-EXT-CHAR-EX.
002950*---------------------------------------------------------------*
002960     EXIT.
002970
002980*---------------------------------------------------------------*
002990 C220-STORE-EXT-TOKEN.
003000*---------------------------------------------------------------*
003010     ADD     1                TO WK-XCFGL-TEMPEXT-CNT.
003020     MOVE    SPACES           TO
003030             WK-XCFGL-TEMPEXT-TBL(WK-XCFGL-TEMPEXT-CNT).
003040     MOVE    WS-TOKEN-AREA(WS-TOKEN-START:WS-TOKEN-LEN)
003050                               TO
003060             WK-XCFGL-TEMPEXT-TBL(WK-XCFGL-TEMPEXT-CNT).
003070     MOVE    ZERO             TO WS-TOKEN-LEN.
003080
003090 C229-STORE-EXT-TOKEN-EX.
003100*---------------------------------------------------------------*
003110     EXIT.
003120
003130 EJECT
003140*---------------------------------------------------------------*
003150* FHK0001 - FILL IN THE STANDARD DEFAULTS FOR ANY SETTING THE
003160*           CARD DECK DID NOT SUPPLY.
003170*---------------------------------------------------------------*
003180 B000-APPLY-DEFAULTS.
003190*---------------------------------------------------------------*
003200     IF      WK-XCFGL-REPLACE-CHR = SPACE
003210             MOVE "_"         TO WK-XCFGL-REPLACE-CHR.
003220
003230     IF      WK-XCFGL-DFLT-PERM = SPACES
003240             MOVE "644"       TO WK-XCFGL-DFLT-PERM.
003250
003260*  BAD-CHARS AND TEMP-EXTS NEED NO DEFAULTING - AN ABSENT CARD
003270*  LEAVES THE COUNT AT ZERO, WHICH THE RULE ENGINE TREATS AS
003280*  "NO ENTRIES CONFIGURED".
003290
003300 B099-APPLY-DEFAULTS-EX.
003310*---------------------------------------------------------------*
003320     EXIT.
003330
003340 EJECT
003350*---------------------------------------------------------------*
003360* FHK0031 - ABNORMAL TERMINATION - SETTINGS FILE COULD NOT BE
003370*           OPENED.  RETURN CONTROL TO THE DRIVER WITH THE
003380*           ABEND SWITCH SET SO IT CAN STOP THE RUN CLEANLY.
003390*---------------------------------------------------------------*
003400 Y900-ABNORMAL-TERMINATION.
003410*---------------------------------------------------------------*
003420     PERFORM Z000-END-PROGRAM-ROUTINE
003430        THRU Z099-END-PROGRAM-ROUTINE-EX.
003440     GOBACK.
003450
003460*---------------------------------------------------------------*
003470 Z000-END-PROGRAM-ROUTINE.
003480*---------------------------------------------------------------*
003490     CONTINUE.
003500
003510*---------------------------------------------------------------*
003520 Z099-END-PROGRAM-ROUTINE-EX.
003530*---------------------------------------------------------------*
003540     EXIT.
003550
003560******************************************************************
003570*************** END OF PROGRAM SOURCE - FHKXCFGL ***************
003580******************************************************************

000010* HISTORY OF MODIFICATION:
000020* ==========================================================================
000030* TAG NAME DATE DESCRIPTION
000040* --------------------------------------------------------------------------
000050* FHK0003 RKT    11/03/1988 - INITIAL VERSION.
000060* FHK0017 PNC    04/22/1991 - REQ-1140 - RAISE BAD-CHAR AND
000070*                             TEMP-EXT TABLES FROM 10 TO 20
000080*                             ENTRIES - SITES RAN OUT OF ROOM.
000090* FHKY2K1 DCB    09/14/1998 - Y2K READINESS REVIEW - NO DATE
000100*                             FIELDS IN THIS LINKAGE, NO CHANGE
000110*                             REQUIRED, LOGGED FOR SIGN-OFF ONLY.
000120* --------------------------------------------------------------------------
000130 01  WK-XCFGL.
000140     05  WK-XCFGL-OUTPUT.
000150         10  WK-XCFGL-ABEND-SW      PIC X(01).
000160             88  WK-XCFGL-ABEND               VALUE "Y".
000170             88  WK-XCFGL-LOAD-OK              VALUE "N".
000180         10  WK-XCFGL-TARGET-DIR    PIC X(80).
000190         10  WK-XCFGL-REPLACE-CHR   PIC X(01).
000200         10  WK-XCFGL-DFLT-PERM     PIC X(03).
000210         10  WK-XCFGL-BADCHR-CNT    PIC 9(02) COMP.
000220FHK0017        10  WK-XCFGL-BADCHR-TBL    PIC X(01)
000230                                 OCCURS 20 TIMES.
000240FHK0017*       10  WK-XCFGL-BADCHR-TBL    PIC X(01)
000250FHK0017*                              OCCURS 10 TIMES.
000260         10  WK-XCFGL-TEMPEXT-CNT   PIC 9(02) COMP.
000270FHK0017        10  WK-XCFGL-TEMPEXT-TBL   PIC X(10)
000280                                 OCCURS 20 TIMES.
000290FHK0017*       10  WK-XCFGL-TEMPEXT-TBL   PIC X(10)
000300FHK0017*                              OCCURS 10 TIMES.

000010*****************************************************************
000020* COPYBOOK  : VEXEC
000030* CALL LINKAGE FOR FHKVEXEC (ACTION EXECUTOR / CONFIRMATION PASS)
000040*****************************************************************
000050* HISTORY OF MODIFICATION:
000060* FHK0005 RKT 11/03/1988 - INITIAL VERSION.
000070*****************************************************************
000080 01  WK-VEXEC.
000090     05  WK-VEXEC-OUTPUT.
000100         10  WK-VEXEC-ACTS-EXEC     PIC 9(05) COMP.
000110*                                ACTIONS EXECUTED
000120         10  WK-VEXEC-ACTS-SKIP     PIC 9(05) COMP.
000130*                                ACTIONS SKIPPED
000140         10  WK-VEXEC-ACTS-QUIT     PIC 9(05) COMP.
000150*                                ACTIONS QUIT

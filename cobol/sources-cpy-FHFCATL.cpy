000010*****************************************************************
000020* COPYBOOK  : FHFCATL
000030* RECORD    : CATALOG-RECORD
000040* FILE      : FHKCATF  (FILE CATALOG - ONE ENTRY PER FILE FOUND
000050*                       UNDER THE TARGET DIRECTORY AND EACH OF
000060*                       THE SOURCE DIRECTORIES ON THE SCAN RUN)
000070*****************************************************************
000080* HISTORY OF MODIFICATION:
000090* ==========================================================================
000100* TAG    NAME   DATE        DESCRIPTION
000110* --------------------------------------------------------------------------
000120* FHK0006 RKT   11/03/1988 - INITIAL VERSION.
000130* FHK0021 MDS   02/17/1990 - REQ-0812 - CAT-IN-X ADDED SO THE
000140*                            RULE ENGINE NO LONGER RECOMPUTES THE
000150*                            "IS THIS UNDER THE TARGET DIR" TEST
000160*                            EVERY PASS - SCANNER NOW SETS IT.
000170* FHKY2K1 DCB   09/14/1998 - Y2K READINESS - CAT-MTIME WIDENED
000180*                            FROM 12 (YYMMDDHHMMSS) TO 14
000190*                            (CCYYMMDDHHMMSS) SO SORTS ACROSS
000200*                            THE CENTURY BOUNDARY STAY IN ORDER.
000210* FHK0044 DCB   09/29/2003 - REQ-2617 - DROPPED THE UNREFERENCED
000220*                            CATALOG-MTIME-VIEW REDEFINES - THE
000230*                            DEDUP AND VERSIONING PASSES COMPARE
000240*                            CAT-MTIME AS ONE 14-DIGIT NUMBER AND
000250*                            NEVER SPLIT IT OUT BY FIELD, SO THE
000260*                            VIEW WAS NEVER PICKED UP BY EITHER.
000270* --------------------------------------------------------------------------
000280 01  CATALOG-RECORD                    PIC X(311).
000290*
000300*  I-O FORMAT: CATALOG-REC-DATA
000310*
000320     05  CATALOG-REC-DATA REDEFINES CATALOG-RECORD.
000330         10  CAT-PATH               PIC X(120).
000340*                                FULL PATH - DIRECTORY + NAME
000350         10  CAT-DIR                PIC X(080).
000360*                                DIRECTORY PORTION OF CAT-PATH
000370         10  CAT-NAME               PIC X(040).
000380*                                BASE FILE NAME, WITH EXTENSION
000390         10  CAT-EXT                PIC X(010).
000400*                                EXTENSION, LEADING DOT INCLUDED
000410*                                SPACES IF FILE HAS NO EXTENSION
000420         10  CAT-SIZE               PIC 9(010).
000430*                                FILE SIZE IN BYTES
000440         10  CAT-MTIME              PIC 9(014).
000450FHKY2K1*        10  CAT-MTIME              PIC 9(012).
000460*                                LAST MODIFIED, CCYYMMDDHHMMSS
000470         10  CAT-PERMS              PIC X(003).
000480*                                PERMISSION BITS, 3 OCTAL DIGITS
000490         10  CAT-HASH               PIC X(032).
000500*                                CONTENT DIGEST, 32 HEX CHARS
000510*                                SPACES = FILE COULD NOT BE READ
000520FHK0021        10  CAT-IN-X               PIC X(001).
000530FHK0021*                              "Y" IF CAT-PATH LIES UNDER
000540FHK0021*                              THE TARGET DIRECTORY, "N"
000550FHK0021*                              OTHERWISE.
000560         10  FILLER                 PIC X(001).

000010*****************************************************************
000020 IDENTIFICATION DIVISION.
000030*****************************************************************
000040 PROGRAM-ID.     FHKCLEAN.
000050 AUTHOR.         R K TIONG.
000060 INSTALLATION.   DATA CENTER SERVICES - BATCH SUPPORT.
000070 DATE-WRITTEN.   28 NOV 1988.
000080 DATE-COMPILED.
000090 SECURITY.       COMPANY CONFIDENTIAL - PRODUCTION LIBRARY FHKLIB.
000100*
000110*DESCRIPTION :  MAIN-LINE DRIVER FOR THE FILE HOUSE-KEEPING RUN.
000120*               CALLS THE CONFIG LOADER, THEN THE RULE-ENGINE
000130*               ANALYZER, THEN THE ACTION EXECUTOR, IN THAT
000140*               ORDER, AND PRINTS THE END-OF-RUN SUMMARY REPORT
000150*               FROM THE COUNTERS THE TWO SUBPROGRAMS HAND BACK.
000160*               THIS IS THE ONLY PROGRAM IN THE FHKLIB LIBRARY
000170*               THAT IS SUBMITTED AS A JOB STEP - THE OTHER THREE
000180*               ARE CALLED SUBPROGRAMS ONLY.
000190*
000200*================================================================
000210* HISTORY OF MODIFICATION:
000220*================================================================
000230* FHK0006 RKT   11/28/1988 - INITIAL VERSION - CALLS FHKXCFGL AND
000240*                             FHKVRULE, PRINTS FILES-SCANNED AND
000250*                             SUGGESTION COUNTS ONLY.
000260*---------------------------------------------------------------*
000270* FHK0013 RKT   12/22/1988 - ADD CALL TO FHKVEXEC AND THE
000280*                             ACTIONS EXECUTED/SKIPPED LINES ON
000290*                             THE SUMMARY REPORT.
000300*---------------------------------------------------------------*
000310* FHK0021 PNC   05/02/1991 - REQ-1140 - REPORT HEADING NOW SHOWS
000320*                             THE RUN DATE FROM THE SYSTEM CLOCK.
000330*---------------------------------------------------------------*
000340* FHK0027 MDS   09/14/1993 - REQ-0940 - IF FHKXCFGL ABENDS ON A
000350*                             MISSING SETTINGS FILE, SKIP BOTH
000360*                             THE ANALYZER AND THE EXECUTOR AND
000370*                             GO STRAIGHT TO THE SUMMARY REPORT
000380*                             SO THE STEP ENDS CLEANLY.
000390*---------------------------------------------------------------*
000400* FHK0029 GLT   02/18/1994 - REQ-1655 - ADD "ACTIONS QUIT" LINE
000410*                             TO THE SUMMARY REPORT - PREVIOUSLY
000420*                             QUIT COUNT WAS FOLDED INTO SKIPPED.
000430*---------------------------------------------------------------*
000440* FHKY2K1 DCB   09/14/1998 - Y2K READINESS REVIEW - RUN-DATE
000450*                             HEADING FIELD WIDENED FROM 2-DIGIT
000460*                             TO 4-DIGIT YEAR.
000470*---------------------------------------------------------------*
000480* FHK0038 GLT   03/07/2002 - REQ-2400 - MISSING SETTINGS FILE
000490*                             MESSAGE NOW ALSO WRITTEN TO THE
000500*                             SUMMARY REPORT, NOT JUST THE
000510*                             OPERATOR CONSOLE.
000520*---------------------------------------------------------------*
000530* FHK0041 GLT   06/19/2003 - REQ-2588 - EUROPEAN DATA CENTER
000540*                             WANTED THE RUN DATE ECHOED TO THE
000550*                             OPERATOR CONSOLE IN DD-MM-YYYY
000560*                             ORDER TOO - ADDED UPSI-0 SWITCH SO
000570*                             SITES THAT DO NOT WANT THE EXTRA
000580*                             LINE CAN LEAVE IT OFF.
000590*---------------------------------------------------------------*
000600 EJECT
000610**********************
000620 ENVIRONMENT DIVISION.
000630**********************
000640 CONFIGURATION SECTION.
000650 SOURCE-COMPUTER.  IBM-AS400.
000660 OBJECT-COMPUTER.  IBM-AS400.
000670 SPECIAL-NAMES.    C01 IS TOP-OF-FORM
000680                   LOCAL-DATA IS LOCAL-DATA-AREA
000690                   I-O-FEEDBACK IS I-O-FEEDBACK-AREA
000700                   UPSI-0 IS UPSI-SWITCH-0
000710                       ON STATUS IS U0-ON
000720                       OFF STATUS IS U0-OFF.
000730
000740 INPUT-OUTPUT SECTION.
000750 FILE-CONTROL.
000760     SELECT FHKRPTF ASSIGN TO FHKRPTF
000770            ORGANIZATION    IS LINE SEQUENTIAL
000780            FILE STATUS     IS WK-C-FILE-STATUS.
000790
000800 EJECT
000810***************
000820 DATA DIVISION.
000830***************
000840 FILE SECTION.
000850**************
000860 FD  FHKRPTF
000870     LABEL RECORDS ARE OMITTED
000880     DATA RECORD IS FHKRPT-LINE.
000890 01  FHKRPT-LINE                      PIC X(132).
000900
000910*  ALTERNATE VIEW OF THE PRINT LINE - LETS THE HEADING ROUTINE
000920*  DROP THE RUN DATE INTO A FIXED SLOT WITHOUT REFERENCE
000930*  MODIFICATION ON THE 132-BYTE FIELD ITSELF.
000940 01  FHKRPT-HEADING-VIEW REDEFINES FHKRPT-LINE.
000950     05  FILLER                       PIC X(24).
000960     05  RPT-HDG-RUN-DATE             PIC X(10).
000970     05  FILLER                       PIC X(98).
000980
000990*************************
001000 WORKING-STORAGE SECTION.
001010*************************
001020 01  FILLER              PIC X(24)  VALUE
001030     "** PROGRAM FHKCLEAN   **".
001040
001050* ------------------ PROGRAM WORKING STORAGE -------------------*
001060 01  WK-C-COMMON.
001070     COPY FHKCOM.
001080
001090 01  WK-C-WORK-AREA.
001100     05  WS-SETTINGS-OK-SW         PIC X(01) VALUE "Y".
001110         88  WS-SETTINGS-OK                  VALUE "Y".
001120     05  WS-RUN-DATE-YYYY          PIC 9(04).
001130     05  WS-RUN-DATE-MM            PIC 9(02).
001140     05  WS-RUN-DATE-DD            PIC 9(02).
001150     05  WS-SYSTEM-DATE            PIC 9(08).
001160*  DDMMYYYY VIEW OF THE ABOVE FOR SITES THAT RUN A EUROPEAN
001170*  DATE FORMAT ON THE CENTRAL FACILITY UPSI DECK - NOT USED
001180*  UNTIL UPSI-SWITCH-0 IS TURNED ON FOR THAT SITE.
001190     05  WS-SYSTEM-DATE-EURO REDEFINES WS-SYSTEM-DATE.
001200         10  WS-EURO-DD            PIC 9(02).
001210         10  WS-EURO-MM            PIC 9(02).
001220         10  WS-EURO-YYYY          PIC 9(04).
001230     05  FILLER                    PIC X(10).
001240
001250*  FHK0044 - PRINT-EDIT WORK CELL FOR THE SUMMARY REPORT COUNTERS
001260*  IS KEPT AS A STANDALONE 77-LEVEL ITEM - IT IS REUSED, ONE
001270*  COUNTER AT A TIME, ACROSS ALL NINE SUMMARY LINES BELOW AND
001280*  CARRIES NO RECORD SHAPE OF ITS OWN.
001290 77  WS-RPT-COUNT-ED               PIC ZZZZ9.
001300
001310*  FHKY2K1 - RUN-DATE HEADING BUILT AS SEPARATE PUNCTUATED
001320*  FIELDS, THEN PICKED UP AS ONE 10-BYTE STRING BY THE REDEFINES
001330*  BELOW - AVOIDS A STRING STATEMENT FOR SOMETHING THIS SIMPLE.
001340 01  WK-RPT-DATE-AREA.
001350     05  WS-RPT-DATE-YYYY          PIC 9(04).
001360     05  FILLER                    PIC X(01) VALUE "-".
001370     05  WS-RPT-DATE-MM            PIC 9(02).
001380     05  FILLER                    PIC X(01) VALUE "-".
001390     05  WS-RPT-DATE-DD            PIC 9(02).
001400 01  WK-RPT-DATE-TEXT-VIEW REDEFINES WK-RPT-DATE-AREA.
001410     05  WS-RPT-DATE-TEXT          PIC X(10).
001420
001430* ------------- LINKAGE AREAS FOR THE THREE CALLED PHASES ------*
001440     COPY XCFGL.
001450     COPY VRULE.
001460     COPY VEXEC.
001470
001480 EJECT
001490***********************************************
001500 PROCEDURE DIVISION.
001510***********************************************
001520 MAIN-MODULE.
001530     PERFORM A000-RUN-CONFIG-LOADER
001540        THRU A099-RUN-CONFIG-LOADER-EX.
001550
001560     IF      WS-SETTINGS-OK
001570             PERFORM B000-RUN-RULE-ENGINE
001580                THRU B099-RUN-RULE-ENGINE-EX
001590             PERFORM C000-RUN-ACTION-EXECUTOR
001600                THRU C099-RUN-ACTION-EXECUTOR-EX.
001610
001620     PERFORM D000-PRODUCE-SUMMARY-REPORT
001630        THRU D099-PRODUCE-SUMMARY-REPORT-EX.
001640
001650     PERFORM Z000-END-PROGRAM-ROUTINE
001660        THRU Z099-END-PROGRAM-ROUTINE-EX.
001670     GOBACK.
001680
001690 EJECT
001700*---------------------------------------------------------------*
001710* FHK0006 - LOAD THE RUN SETTINGS.  A MISSING OR UNOPENABLE
001720*           SETTINGS FILE IS FATAL FOR THE ANALYZER AND THE
001730*           EXECUTOR BUT NOT FOR THE STEP - THE SUMMARY REPORT
001740*           STILL RUNS SO THE STEP ENDS CLEANLY (FHK0027).
001750*---------------------------------------------------------------*
001760 A000-RUN-CONFIG-LOADER.
001770*---------------------------------------------------------------*
001780     MOVE "Y"             TO WS-SETTINGS-OK-SW.
001790     CALL "FHKXCFGL"      USING WK-XCFGL.
001800
001810     IF      WK-XCFGL-ABEND
001820             DISPLAY "FHKCLEAN - SETTINGS FILE NOT AVAILABLE"
001830             DISPLAY "FHKCLEAN - RULE ENGINE AND EXECUTOR "
001840                     "SKIPPED THIS RUN"
001850             MOVE "N"     TO WS-SETTINGS-OK-SW.
001860
001870 A099-RUN-CONFIG-LOADER-EX.
001880*---------------------------------------------------------------*
001890     EXIT.
001900
001910 EJECT
001920*---------------------------------------------------------------*
001930* FHK0006 - HAND THE SETTINGS JUST LOADED TO THE RULE ENGINE AND
001940*           CALL IT.  THE ANALYZER READS ITS OWN CATALOG FILE
001950*           AND WRITES ITS OWN SUGGESTIONS FILE - ALL THIS
001960*           ROUTINE PASSES ACROSS IS THE CONTROL SETTINGS AND
001970*           GETS BACK THE COUNTERS FOR THE SUMMARY REPORT.
001980*---------------------------------------------------------------*
001990 B000-RUN-RULE-ENGINE.
002000*---------------------------------------------------------------*
002010     MOVE WK-XCFGL-TARGET-DIR   TO WK-VRULE-TARGET-DIR.
002020     MOVE WK-XCFGL-REPLACE-CHR  TO WK-VRULE-REPLACE-CHR.
002030     MOVE WK-XCFGL-DFLT-PERM    TO WK-VRULE-DFLT-PERM.
002040     MOVE WK-XCFGL-BADCHR-CNT   TO WK-VRULE-BADCHR-CNT.
002050     MOVE WK-XCFGL-BADCHR-TBL   TO WK-VRULE-BADCHR-TBL.
002060     MOVE WK-XCFGL-TEMPEXT-CNT  TO WK-VRULE-TEMPEXT-CNT.
002070     MOVE WK-XCFGL-TEMPEXT-TBL  TO WK-VRULE-TEMPEXT-TBL.
002080
002090     CALL "FHKVRULE"      USING WK-VRULE.
002100
002110     IF      WK-VRULE-ABEND
002120             DISPLAY "FHKCLEAN - RULE ENGINE COULD NOT OPEN "
002130                     "THE CATALOG FILE".
002140
002150 B099-RUN-RULE-ENGINE-EX.
002160*---------------------------------------------------------------*
002170     EXIT.
002180
002190 EJECT
002200*---------------------------------------------------------------*
002210* FHK0013 - CALL THE EXECUTOR.  IT OPENS THE SUGGESTIONS FILE
002220*           THE RULE ENGINE JUST WROTE, READS THE DECISIONS FILE
002230*           IN LOCK STEP, AND WRITES THE ACTION LOG.
002240*---------------------------------------------------------------*
002250 C000-RUN-ACTION-EXECUTOR.
002260*---------------------------------------------------------------*
002270     CALL "FHKVEXEC"      USING WK-VEXEC.
002280
002290 C099-RUN-ACTION-EXECUTOR-EX.
002300*---------------------------------------------------------------*
002310     EXIT.
002320
002330 EJECT
002340*---------------------------------------------------------------*
002350* FHK0006 / FHK0013 / FHK0029 - PRINT THE END-OF-RUN SUMMARY.
002360*           TOTALS ONLY - NO CONTROL BREAKS.
002370*---------------------------------------------------------------*
002380 D000-PRODUCE-SUMMARY-REPORT.
002390*---------------------------------------------------------------*
002400     OPEN    OUTPUT FHKRPTF.
002410     IF      NOT WK-C-SUCCESSFUL
002420             DISPLAY "FHKCLEAN - OPEN FILE ERROR - FHKRPTF"
002430             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
002440             GO TO D099-PRODUCE-SUMMARY-REPORT-EX.
002450
002460     PERFORM D100-WRITE-HEADING
002470        THRU D199-WRITE-HEADING-EX.
002480
002490     IF      NOT WS-SETTINGS-OK
002500             MOVE SPACES  TO FHKRPT-LINE
002510             MOVE "*** SETTINGS FILE NOT AVAILABLE - RULE "
002520                  "ENGINE AND EXECUTOR NOT RUN THIS PASS ***"
002530                          TO FHKRPT-LINE
002540             WRITE   FHKRPT-LINE
002550             GO TO D099-PRODUCE-SUMMARY-REPORT-EX.
002560
002570     PERFORM D200-WRITE-ONE-COUNT-LINE
002580        THRU D299-WRITE-ONE-COUNT-LINE-EX.
002590
002600 D099-PRODUCE-SUMMARY-REPORT-EX.
002610*---------------------------------------------------------------*
002620     CLOSE   FHKRPTF.
002630
002640 EJECT
002650*---------------------------------------------------------------*
002660* FHK0021 / FHKY2K1 - REPORT HEADING, WITH THE RUN DATE.
002670*---------------------------------------------------------------*
002680 D100-WRITE-HEADING.
002690*---------------------------------------------------------------*
002700     ACCEPT  WS-SYSTEM-DATE   FROM DATE YYYYMMDD.
002710     MOVE    WS-SYSTEM-DATE(1:4)   TO WS-RUN-DATE-YYYY.
002720     MOVE    WS-SYSTEM-DATE(5:2)   TO WS-RUN-DATE-MM.
002730     MOVE    WS-SYSTEM-DATE(7:2)   TO WS-RUN-DATE-DD.
002740
002750*  UPSI-0 ON = SITE WANTS THE RUN DATE ECHOED TO THE OPERATOR
002760*  CONSOLE IN DD-MM-YYYY ORDER AS WELL AS PRINTED YYYY-MM-DD.
002770     IF      U0-ON
002780             DISPLAY "FHKCLEAN - RUN DATE (DD-MM-YYYY): "
002790                     WS-EURO-DD "-" WS-EURO-MM "-" WS-EURO-YYYY.
002800
002810     MOVE    SPACES        TO FHKRPT-LINE.
002820     MOVE    "FILE HOUSE-KEEPING RUN - SUMMARY REPORT"
002830                            TO FHKRPT-LINE.
002840     WRITE   FHKRPT-LINE   AFTER ADVANCING TOP-OF-FORM.
002850
002860     MOVE    WS-RUN-DATE-YYYY     TO WS-RPT-DATE-YYYY.
002870     MOVE    WS-RUN-DATE-MM       TO WS-RPT-DATE-MM.
002880     MOVE    WS-RUN-DATE-DD       TO WS-RPT-DATE-DD.
002890
002900     MOVE    SPACES        TO FHKRPT-LINE.
002910     MOVE    "RUN DATE (YYYY-MM-DD): "
002920                            TO FHKRPT-LINE.
002930     MOVE    WS-RPT-DATE-TEXT     TO RPT-HDG-RUN-DATE.
002940     WRITE   FHKRPT-LINE.
002950
002960     MOVE    SPACES        TO FHKRPT-LINE.
002970     WRITE   FHKRPT-LINE.
002980
002990 D199-WRITE-HEADING-EX.
003000*---------------------------------------------------------------*
003010     EXIT.
003020
003030 EJECT
003040*---------------------------------------------------------------*
003050* FHK0006 / FHK0013 / FHK0029 - THE COUNT LINES THEMSELVES, IN
003060*           THE ORDER THE SPEC-SHEET FOR THIS RUN CALLS FOR.
003070*---------------------------------------------------------------*
003080 D200-WRITE-ONE-COUNT-LINE.
003090*---------------------------------------------------------------*
003100     MOVE    SPACES              TO FHKRPT-LINE.
003110     MOVE    WK-VRULE-FILES-SCND TO WS-RPT-COUNT-ED.
003120     STRING  "FILES SCANNED:          " DELIMITED BY SIZE
003130             WS-RPT-COUNT-ED           DELIMITED BY SIZE
003140                    INTO FHKRPT-LINE.
003150     WRITE   FHKRPT-LINE.
003160
003170     MOVE    SPACES              TO FHKRPT-LINE.
003180     MOVE    WK-VRULE-SUG-DELETE TO WS-RPT-COUNT-ED.
003190     STRING  "SUGGESTIONS - DELETE:   " DELIMITED BY SIZE
003200             WS-RPT-COUNT-ED           DELIMITED BY SIZE
003210                    INTO FHKRPT-LINE.
003220     WRITE   FHKRPT-LINE.
003230
003240     MOVE    SPACES              TO FHKRPT-LINE.
003250     MOVE    WK-VRULE-SUG-RENAME TO WS-RPT-COUNT-ED.
003260     STRING  "SUGGESTIONS - RENAME:   " DELIMITED BY SIZE
003270             WS-RPT-COUNT-ED           DELIMITED BY SIZE
003280                    INTO FHKRPT-LINE.
003290     WRITE   FHKRPT-LINE.
003300
003310     MOVE    SPACES              TO FHKRPT-LINE.
003320     MOVE    WK-VRULE-SUG-CHMOD  TO WS-RPT-COUNT-ED.
003330     STRING  "SUGGESTIONS - CHMOD:    " DELIMITED BY SIZE
003340             WS-RPT-COUNT-ED           DELIMITED BY SIZE
003350                    INTO FHKRPT-LINE.
003360     WRITE   FHKRPT-LINE.
003370
003380     MOVE    SPACES              TO FHKRPT-LINE.
003390     MOVE    WK-VRULE-SUG-MOVE   TO WS-RPT-COUNT-ED.
003400     STRING  "SUGGESTIONS - MOVE:     " DELIMITED BY SIZE
003410             WS-RPT-COUNT-ED           DELIMITED BY SIZE
003420                    INTO FHKRPT-LINE.
003430     WRITE   FHKRPT-LINE.
003440
003450     MOVE    SPACES              TO FHKRPT-LINE.
003460     MOVE    WK-VRULE-SUG-TOTAL  TO WS-RPT-COUNT-ED.
003470     STRING  "SUGGESTIONS - TOTAL:    " DELIMITED BY SIZE
003480             WS-RPT-COUNT-ED           DELIMITED BY SIZE
003490                    INTO FHKRPT-LINE.
003500     WRITE   FHKRPT-LINE.
003510
003520     MOVE    SPACES              TO FHKRPT-LINE.
003530     WRITE   FHKRPT-LINE.
003540
003550     MOVE    SPACES              TO FHKRPT-LINE.
003560     MOVE    WK-VEXEC-ACTS-EXEC  TO WS-RPT-COUNT-ED.
003570     STRING  "ACTIONS EXECUTED:       " DELIMITED BY SIZE
003580             WS-RPT-COUNT-ED           DELIMITED BY SIZE
003590                    INTO FHKRPT-LINE.
003600     WRITE   FHKRPT-LINE.
003610
003620     MOVE    SPACES              TO FHKRPT-LINE.
003630     MOVE    WK-VEXEC-ACTS-SKIP  TO WS-RPT-COUNT-ED.
003640     STRING  "ACTIONS SKIPPED:        " DELIMITED BY SIZE
003650             WS-RPT-COUNT-ED           DELIMITED BY SIZE
003660                    INTO FHKRPT-LINE.
003670     WRITE   FHKRPT-LINE.
003680
003690     MOVE    SPACES              TO FHKRPT-LINE.
003700     MOVE    WK-VEXEC-ACTS-QUIT  TO WS-RPT-COUNT-ED.
003710     STRING  "ACTIONS QUIT:           " DELIMITED BY SIZE
003720             WS-RPT-COUNT-ED           DELIMITED BY SIZE
003730                    INTO FHKRPT-LINE.
003740     WRITE   FHKRPT-LINE.
003750
003760 D299-WRITE-ONE-COUNT-LINE-EX.
003770*---------------------------------------------------------------*
003780     EXIT.
003790
003800 EJECT
003810*---------------------------------------------------------------*
003820* STANDARD CLOSING PARAGRAPH - NOTHING TO CLOSE HERE, THE
003830*           SUMMARY REPORT FILE IS CLOSED IN D099 ABOVE.
003840*---------------------------------------------------------------*
003850 Z000-END-PROGRAM-ROUTINE.
003860*---------------------------------------------------------------*
003870     CONTINUE.
003880
003890*---------------------------------------------------------------*
003900 Z099-END-PROGRAM-ROUTINE-EX.
003910*---------------------------------------------------------------*
003920     EXIT.
003930
003940******************************************************************
003950*************** END OF PROGRAM SOURCE - FHKCLEAN ***************
003960******************************************************************
